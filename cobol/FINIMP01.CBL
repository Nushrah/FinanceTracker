000100******************************************************************
000200* PROGRAM-ID: FINIMP01
000300* AUTHOR:     R. OKONKWO
000400* PURPOSE:    IMPORT A BANK-STATEMENT CSV FEED, BUILD A
000500*           : TRANSACTION RECORD PER USABLE ROW, AND POST EACH
000600*           : ONE TO ITS ACCOUNT'S BALANCE.
000700******************************************************************
000800*-----------------------------------------------------------------
000900* CHANGE LOG
001000*-----------------------------------------------------------------
001100*  DATE       BY    REQUEST    DESCRIPTION                  TAG
001200*  ---------  ----  ---------  ---------------------------  ----
001300*  22-08-1988 ROK   FIN-0004   ORIGINAL BATCH POSTING RUN.  CL01
001400*  11-02-1991 ROK   FIN-0028   ADDED SEQUENTIAL CSV READER   CL02
001500*                              (STATEMENT IMPORT WAS A
001600*                              SEPARATE MANUAL STEP BEFORE).
001700*  19-06-1994 LMT   FIN-0059   SKIP B/F AND C/F BALANCE LINES CL03
001800*                              AND THE SUMMARY TRAILER LINE.
001900*  30-03-1999 PDS   FIN-Y2K4   YEAR 2000 REMEDIATION - STATE CL04
002000*                              MENT DATE NOW CARRIES A FULL
002100*                              4-DIGIT YEAR, DERIVED FROM THE
002200*                              RUN DATE RATHER THAN THE FEED.
002300*  09-06-2004 CHW   FIN-0102   NOTES FIELD CARRIES ORIGINAL   CL05
002400*                              CURRENCY CODE WHEN NOT HKD.
002500*  23-01-2013 NVR   FIN-0161   IMPORTED ROWS START CATEGORY   CL06
002600*                              "TEMPORARY" INSTEAD OF BLANK.
002700*  19-08-2021 NVR   FIN-0204   "IMPORTED N OF M" COUNT LINE   CL07
002800*                              MOVED TO END OF RUN.
002900*  09-03-2023 NVR   FIN-0215   ADDED THE IMPORT PARAMETER     CL08
003000*                              CARD - THE FEED HAS NO ACCOUNT
003100*                              COLUMN OF ITS OWN, SO THE
003200*                              TARGET ACCOUNT AND OWNING USER
003300*                              NOW COME FROM THE CARD INSTEAD
003400*                              OF THE OLD HARDCODED TEST
003500*                              ACCOUNT 000001.
003600*  02-11-2023 NVR   FIN-0220   NARROWED B/F/C/F SKIP TEST   CL09
003700*                              (WAS COMPARING THE FULL 40-BYTE
003800*                              SLICE, WHICH NEVER COMES BACK
003900*                              BLANK-PADDED ON A REAL ROW, SO
004000*                              FIN-0059 NEVER ACTUALLY FIRED).
004100*  02-11-2023 NVR   FIN-0223   COUNT M = ROWS BUILT, NOT READ CL10
004200*                              (HEADER AND SKIPPED ROWS WERE
004300*                              INFLATING THE "OF M" COUNT).
004400******************************************************************
004500 IDENTIFICATION DIVISION.
004600*
004700 PROGRAM-ID.      FINIMP01.
004800 AUTHOR.          R. OKONKWO.
004900 INSTALLATION.    TREASURY SYSTEMS - BATCH FINANCE.
005000 DATE-WRITTEN.    22-08-1988.
005100 DATE-COMPILED.
005200 SECURITY.        UNCLASSIFIED - INTERNAL BATCH ONLY.
005300*
005400 ENVIRONMENT DIVISION.
005500*
005600 CONFIGURATION SECTION.
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM.
005900*
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200*
006300     SELECT FIN-IMPORT-PARM-FILE ASSIGN TO IMPPARM
006400         ORGANIZATION IS LINE SEQUENTIAL
006500         FILE STATUS  IS  WS-PARM-STATUS.
006600*
006700     SELECT FIN-STATEMENT-FILE ASSIGN TO STMTIN
006800         ORGANIZATION IS LINE SEQUENTIAL
006900         FILE STATUS  IS  WS-STMT-STATUS.
007000*
007100     SELECT FIN-ACCOUNT-FILE ASSIGN TO ACCTMSTR
007200         ORGANIZATION IS INDEXED
007300         ACCESS MODE  IS RANDOM
007400         RECORD KEY   IS FIN-ACCT-ID
007500         FILE STATUS  IS  WS-ACCT-STATUS.
007600*
007700     SELECT FIN-TRANSACTION-FILE ASSIGN TO TRANOUT
007800         ORGANIZATION IS SEQUENTIAL
007900         FILE STATUS  IS  WS-TRAN-STATUS.
008000*
008100     SELECT FIN-IMPORT-RPT ASSIGN TO IMPRPT
008200         ORGANIZATION IS SEQUENTIAL
008300         FILE STATUS  IS  WS-RPT-STATUS.
008400*
008500 DATA DIVISION.
008600*
008700 FILE SECTION.
008800*
008900 FD  FIN-IMPORT-PARM-FILE
009000     RECORD CONTAINS 20 CHARACTERS
009100     RECORDING MODE IS F.
009200 01  FIN-IMP-PARM-RECORD.
009300     05  FIN-IMP-TARGET-ACCT-ID   PIC 9(06).
009400     05  FIN-IMP-TARGET-USER-ID   PIC 9(06).
009500     05  FILLER                   PIC X(08).
009600*
009700 FD  FIN-STATEMENT-FILE
009800     RECORD IS VARYING IN SIZE FROM 1 TO 255 CHARACTERS
009900     DEPENDING ON WS-STMT-LEN.
010000 01  FIN-STATEMENT-LINE       PIC X(255).
010100*
010200 FD  FIN-ACCOUNT-FILE.
010300 COPY FINACCT.
010400*
010500 FD  FIN-TRANSACTION-FILE.
010600 COPY FINTRAN.
010700*
010800 FD  FIN-IMPORT-RPT
010900     RECORD CONTAINS 80 CHARACTERS
011000     RECORDING MODE IS F.
011100 01  FIN-IMPORT-LINE          PIC X(80).
011200*
011300 WORKING-STORAGE SECTION.
011400*
011500 01  SYSTEM-DATE-AND-TIME.
011600     05  CURRENT-DATE.
011700         10  CURRENT-CCYY         PIC 9(04).
011800         10  CURRENT-MONTH        PIC 9(02).
011900         10  CURRENT-DAY          PIC 9(02).
012000     05  CURRENT-TIME.
012100         10  CURRENT-HOUR         PIC 9(02).
012200         10  CURRENT-MINUTE       PIC 9(02).
012300         10  CURRENT-SECOND       PIC 9(02).
012400         10  CURRENT-HNDSEC       PIC 9(02).
012500*
012600 01  WS-FIELDS.
012700     05  WS-PARM-STATUS           PIC X(02) VALUE SPACES.
012800     05  WS-STMT-STATUS           PIC X(02) VALUE SPACES.
012900     05  WS-ACCT-STATUS           PIC X(02) VALUE SPACES.
013000     05  WS-TRAN-STATUS           PIC X(02) VALUE SPACES.
013100     05  WS-RPT-STATUS            PIC X(02) VALUE SPACES.
013200     05  WS-STMT-EOF-SW           PIC X(01) VALUE 'N'.
013300         88  WS-STMT-EOF                    VALUE 'Y'.
013400     05  WS-FIRST-LINE-SW         PIC X(01) VALUE 'Y'.
013500         88  WS-FIRST-LINE                  VALUE 'Y'.
013600     05  WS-SKIP-LINE-SW          PIC X(01).
013700         88  WS-SKIP-LINE                   VALUE 'Y'.
013800     05  WS-STMT-LEN              PIC 9(03) COMP.
013900*    ROWS THAT SURVIVED 220-SKIP-LINE-TEST AND WERE BUILT INTO
014000*    A TRANSACTION - NOT EVERY PHYSICAL LINE READ (FIN-0223).
014100     05  WS-BUILT-COUNT           PIC 9(05) COMP VALUE ZERO.
014200     05  WS-POSTED-COUNT          PIC 9(05) COMP VALUE ZERO.
014300     05  WS-NEXT-TRN-ID           PIC 9(06) COMP VALUE 100000.
014400     05  FILLER                   PIC X(05).
014500*
014600*    TARGET ACCOUNT AND OWNING USER FOR THIS RUN, LOADED FROM
014700*    THE IMPORT PARAMETER CARD (FIN-0215) - THE CSV FEED HAS
014800*    NO ACCOUNT COLUMN OF ITS OWN.
014900 01  WS-TARGET-ACCT-ID            PIC 9(06).
015000 01  WS-TARGET-USER-ID            PIC 9(06).
015100*
015200*    RAW CSV FIELDS, UNSTRUNG FROM FIN-STATEMENT-LINE.
015300 01  STMT-FIELDS.
015400     05  STMT-CCY                 PIC X(03).
015500     05  STMT-DATE                PIC X(10).
015600     05  STMT-DETAILS             PIC X(40).
015700     05  STMT-DEPOSIT             PIC X(16).
015800     05  STMT-WITHDRAWAL          PIC X(16).
015900     05  STMT-BALANCE             PIC X(16).
016000*
016100 01  STMT-WORK.
016200     05  WS-AMOUNT-RAW            PIC X(16).
016300     05  WS-AMOUNT-NUM            PIC 9(13)V99.
016400*
016500*    SPLIT VIEW LOADED BY 245-EDIT-AMOUNT ONCE THE DECIMAL POINT
016600*    HAS BEEN LOCATED BY INSPECT - THIS SHOP DOES NOT USE
016700*    FUNCTION NUMVAL TO DE-EDIT A CSV AMOUNT.
016800     05  WS-AMOUNT-SPLIT REDEFINES WS-AMOUNT-NUM.
016900         10  WS-AMOUNT-UNITS      PIC 9(13).
017000         10  WS-AMOUNT-CENTS      PIC 9(02).
017100     05  WS-DOT-POS               PIC 9(02) COMP.
017200     05  STMT-DAY                 PIC 9(02).
017300     05  STMT-MONTH-NAME          PIC X(03).
017400*
017500 01  FIN-MONTH-TABLE-VALUES.
017600     05  FILLER PIC X(03) VALUE 'JAN'.
017700     05  FILLER PIC X(03) VALUE 'FEB'.
017800     05  FILLER PIC X(03) VALUE 'MAR'.
017900     05  FILLER PIC X(03) VALUE 'APR'.
018000     05  FILLER PIC X(03) VALUE 'MAY'.
018100     05  FILLER PIC X(03) VALUE 'JUN'.
018200     05  FILLER PIC X(03) VALUE 'JUL'.
018300     05  FILLER PIC X(03) VALUE 'AUG'.
018400     05  FILLER PIC X(03) VALUE 'SEP'.
018500     05  FILLER PIC X(03) VALUE 'OCT'.
018600     05  FILLER PIC X(03) VALUE 'NOV'.
018700     05  FILLER PIC X(03) VALUE 'DEC'.
018800*
018900 01  FIN-MONTH-TABLE REDEFINES FIN-MONTH-TABLE-VALUES.
019000     05  FIN-MONTH-NAME           PIC X(03) OCCURS 12 TIMES.
019100*
019200 01  WS-SUBSCRIPTS.
019300     05  WS-MONTH-SUB             PIC 9(02) COMP.
019400     05  WS-SCAN-SUB              PIC 9(03) COMP.
019500     05  WS-COMMA-COUNT           PIC 9(02) COMP.
019600*
019700*    STANDALONE ABEND-MESSAGE SCALAR.
019800 77  WS-ERR-MSG                   PIC X(60).
019900*
020000 01  FIN-IMPORT-TOTAL-LINE.
020100     05  FILLER                   PIC X(10) VALUE 'IMPORTED '.
020200     05  IMP-POSTED-EDIT          PIC ZZZZ9.
020300     05  FILLER                   PIC X(04) VALUE ' OF '.
020400*    COUNT OF ROWS BUILT INTO A TRANSACTION, NOT RAW LINES READ
020500*    (FIN-0223).
020600     05  IMP-BUILT-EDIT           PIC ZZZZ9.
020700     05  FILLER                   PIC X(52) VALUE SPACES.
020800*
020900 PROCEDURE DIVISION.
021000*
021100 000-IMPORT-AND-POST.
021200*
021300     ACCEPT CURRENT-DATE FROM DATE.
021400     ACCEPT CURRENT-TIME FROM TIME.
021500*
021600     DISPLAY '***************************************'.
021700     DISPLAY 'FINIMP01 - STATEMENT IMPORT AND POSTING'.
021800     DISPLAY 'RUN DATE: ' CURRENT-MONTH '/' CURRENT-DAY '/'
021900             CURRENT-CCYY.
022000     DISPLAY '***************************************'.
022100*
022200     PERFORM 100-OPEN-FILES THRU 100-EXIT.
022300     PERFORM 110-READ-PARM-CARD THRU 110-EXIT.
022400*
022500     PERFORM 200-READ-STATEMENT-LINE THRU 200-EXIT.
022600     PERFORM 210-EDIT-STATEMENT-LINE THRU 210-EXIT
022700         UNTIL WS-STMT-EOF.
022800*
022900     PERFORM 900-WRITE-TRAILER THRU 900-EXIT.
023000     PERFORM 990-CLOSE-FILES THRU 990-EXIT.
023100*
023200     STOP RUN.
023300*
023400 000-EXIT.
023500     EXIT.
023600*-------------------------------------------------------------*
023700 100-OPEN-FILES.
023800*-------------------------------------------------------------*
023900     OPEN INPUT  FIN-IMPORT-PARM-FILE.
024000     OPEN INPUT  FIN-STATEMENT-FILE.
024100     OPEN I-O    FIN-ACCOUNT-FILE.
024200     OPEN OUTPUT FIN-TRANSACTION-FILE.
024300     OPEN OUTPUT FIN-IMPORT-RPT.
024400*
024500     IF WS-PARM-STATUS NOT = '00'
024600         MOVE 'ERROR OPENING IMPORT PARM FILE' TO WS-ERR-MSG
024700         PERFORM 950-ABEND THRU 950-EXIT
024800     END-IF.
024900*
025000     IF WS-STMT-STATUS NOT = '00'
025100         MOVE 'ERROR OPENING STATEMENT FILE' TO WS-ERR-MSG
025200         PERFORM 950-ABEND THRU 950-EXIT
025300     END-IF.
025400*
025500 100-EXIT.
025600     EXIT.
025700*-------------------------------------------------------------*
025800 110-READ-PARM-CARD.
025900*-------------------------------------------------------------*
026000*    THE IMPORT PARAMETER CARD CARRIES THE TARGET ACCOUNT AND
026100*    OWNING USER FOR THIS RUN (FIN-0215) - THE CSV FEED ITSELF
026200*    HAS NO ACCOUNT COLUMN.  ONE CARD IS EXPECTED PER RUN.
026300     READ FIN-IMPORT-PARM-FILE
026400         AT END
026500             MOVE 'MISSING IMPORT PARAMETER CARD' TO WS-ERR-MSG
026600             PERFORM 950-ABEND THRU 950-EXIT
026700     END-READ.
026800*
026900     MOVE FIN-IMP-TARGET-ACCT-ID TO WS-TARGET-ACCT-ID.
027000     MOVE FIN-IMP-TARGET-USER-ID TO WS-TARGET-USER-ID.
027100*
027200 110-EXIT.
027300     EXIT.
027400*-------------------------------------------------------------*
027500 200-READ-STATEMENT-LINE.
027600*-------------------------------------------------------------*
027700     READ FIN-STATEMENT-FILE
027800         AT END
027900             SET WS-STMT-EOF TO TRUE
028000     END-READ.
028100*
028200 200-EXIT.
028300     EXIT.
028400*-------------------------------------------------------------*
028500 210-EDIT-STATEMENT-LINE.
028600*-------------------------------------------------------------*
028700     MOVE 'N' TO WS-SKIP-LINE-SW.
028800*
028900     PERFORM 220-SKIP-LINE-TEST THRU 220-EXIT.
029000*
029100     IF NOT WS-SKIP-LINE
029200         PERFORM 230-UNSTRING-LINE THRU 230-EXIT
029300         PERFORM 240-BUILD-TRANSACTION THRU 240-EXIT
029400         PERFORM 300-POST-TRANSACTION THRU 300-EXIT
029500     END-IF.
029600*
029700     PERFORM 200-READ-STATEMENT-LINE THRU 200-EXIT.
029800*
029900 210-EXIT.
030000     EXIT.
030100*-------------------------------------------------------------*
030200 220-SKIP-LINE-TEST.
030300*-------------------------------------------------------------*
030400     IF WS-FIRST-LINE
030500         MOVE 'N' TO WS-FIRST-LINE-SW
030600         MOVE 'Y' TO WS-SKIP-LINE-SW
030700         GO TO 220-EXIT
030800     END-IF.
030900*
031000     IF FIN-STATEMENT-LINE = SPACES
031100         MOVE 'Y' TO WS-SKIP-LINE-SW
031200         GO TO 220-EXIT
031300     END-IF.
031400*
031500*    COMPARE ONLY THE MARKER-LENGTH PREFIX - THE FULL 40-BYTE
031600*    SLICE NEVER COMES BACK SPACE-PADDED BECAUSE THESE ROWS
031700*    CARRY MORE COMMA-DELIMITED FIELDS AFTER THE MARKER
031800*    (FIN-0220).
031900     IF FIN-STATEMENT-LINE (1:11) = 'B/F BALANCE'
032000        OR FIN-STATEMENT-LINE (1:11) = 'C/F BALANCE'
032100        OR FIN-STATEMENT-LINE (1:20) = 'Transaction Summary'
032200         MOVE 'Y' TO WS-SKIP-LINE-SW
032300         GO TO 220-EXIT
032400     END-IF.
032500*
032600     MOVE ZERO TO WS-COMMA-COUNT.
032700     MOVE 1 TO WS-SCAN-SUB.
032800     PERFORM 225-COUNT-COMMAS THRU 225-EXIT
032900         VARYING WS-SCAN-SUB FROM 1 BY 1
033000         UNTIL WS-SCAN-SUB > 255.
033100*
033200     IF WS-COMMA-COUNT < 5
033300         MOVE 'Y' TO WS-SKIP-LINE-SW
033400     END-IF.
033500*
033600 220-EXIT.
033700     EXIT.
033800*-------------------------------------------------------------*
033900 225-COUNT-COMMAS.
034000*-------------------------------------------------------------*
034100     IF FIN-STATEMENT-LINE (WS-SCAN-SUB:1) = ','
034200         ADD 1 TO WS-COMMA-COUNT
034300     END-IF.
034400*
034500 225-EXIT.
034600     EXIT.
034700*-------------------------------------------------------------*
034800 230-UNSTRING-LINE.
034900*-------------------------------------------------------------*
035000     UNSTRING FIN-STATEMENT-LINE DELIMITED BY ','
035100         INTO STMT-CCY
035200              STMT-DATE
035300              STMT-DETAILS
035400              STMT-DEPOSIT
035500              STMT-WITHDRAWAL
035600              STMT-BALANCE
035700     END-UNSTRING.
035800*
035900     INSPECT STMT-DETAILS  REPLACING ALL '"' BY SPACE.
036000     INSPECT STMT-DATE     REPLACING ALL '"' BY SPACE.
036100*
036200     IF STMT-DEPOSIT = SPACES AND STMT-WITHDRAWAL = SPACES
036300         MOVE 'Y' TO WS-SKIP-LINE-SW
036400     END-IF.
036500     IF STMT-DETAILS = SPACES
036600         MOVE 'Y' TO WS-SKIP-LINE-SW
036700     END-IF.
036800*
036900 230-EXIT.
037000     EXIT.
037100*-------------------------------------------------------------*
037200 240-BUILD-TRANSACTION.
037300*-------------------------------------------------------------*
037400     IF WS-SKIP-LINE
037500         GO TO 240-EXIT
037600     END-IF.
037700*
037800     ADD 1 TO WS-BUILT-COUNT.
037900     ADD 1 TO WS-NEXT-TRN-ID.
038000     MOVE WS-NEXT-TRN-ID      TO FIN-TRN-ID.
038100     MOVE WS-TARGET-USER-ID   TO FIN-TRN-USER-ID.
038200     MOVE WS-TARGET-ACCT-ID   TO FIN-TRN-ACCT-ID.
038300     MOVE 'Temporary'         TO FIN-TRN-CATEGORY.
038400     MOVE STMT-DETAILS        TO FIN-TRN-DESC.
038500     MOVE SPACES              TO FIN-TRN-NOTES.
038600*
038700     IF STMT-DEPOSIT NOT = SPACES
038800         SET FIN-TRN-IS-INCOME TO TRUE
038900         MOVE STMT-DEPOSIT TO WS-AMOUNT-RAW
039000         PERFORM 245-EDIT-AMOUNT THRU 245-EXIT
039100         MOVE WS-AMOUNT-NUM TO FIN-TRN-AMOUNT
039200     ELSE
039300         SET FIN-TRN-IS-EXPENSE TO TRUE
039400         MOVE STMT-WITHDRAWAL TO WS-AMOUNT-RAW
039500         PERFORM 245-EDIT-AMOUNT THRU 245-EXIT
039600         MOVE WS-AMOUNT-NUM TO FIN-TRN-AMOUNT
039700     END-IF.
039800*
039900     PERFORM 250-DERIVE-DATE THRU 250-EXIT.
040000*
040100     IF STMT-CCY NOT = SPACES AND STMT-CCY NOT = 'HKD'
040200         STRING 'Original currency: ' DELIMITED BY SIZE
040300                STMT-CCY               DELIMITED BY SIZE
040400                INTO FIN-TRN-NOTES
040500         END-STRING
040600     END-IF.
040700*
040800 240-EXIT.
040900     EXIT.
041000*-------------------------------------------------------------*
041100*    LOCATES THE DECIMAL POINT IN THE RAW CSV AMOUNT AND SPLITS
041200*    IT INTO WHOLE AND CENTS PORTIONS - NO FUNCTION NUMVAL IN
041300*    THIS SHOP.  CSV AMOUNTS ARE ALWAYS TWO DECIMALS,
041400*    PER THE IMPORT LAYOUT.
041500 245-EDIT-AMOUNT.
041600*-------------------------------------------------------------*
041700     MOVE ZERO TO WS-DOT-POS WS-AMOUNT-NUM.
041800     INSPECT WS-AMOUNT-RAW TALLYING WS-DOT-POS
041900         FOR CHARACTERS BEFORE INITIAL '.'.
042000*
042100     MOVE WS-AMOUNT-RAW (1:WS-DOT-POS)     TO WS-AMOUNT-UNITS.
042200     MOVE WS-AMOUNT-RAW (WS-DOT-POS + 2:2) TO WS-AMOUNT-CENTS.
042300*
042400 245-EXIT.
042500     EXIT.
042600*-------------------------------------------------------------*
042700 250-DERIVE-DATE.
042800*-------------------------------------------------------------*
042900*    STATEMENT DATE IS "D MON", E.G. "1 FEB" - CURRENT YEAR
043000*    IS APPENDED.  ON PARSE FAILURE FALL BACK TO RUN DATE.
043100     MOVE CURRENT-CCYY TO FIN-TRN-CCYY.
043200     MOVE CURRENT-MONTH TO FIN-TRN-MM.
043300     MOVE CURRENT-DAY TO FIN-TRN-DD.
043400*
043500     UNSTRING STMT-DATE DELIMITED BY SPACE
043600         INTO STMT-DAY STMT-MONTH-NAME
043700     END-UNSTRING.
043800*
043900     IF STMT-DAY NUMERIC AND STMT-DAY > 0 AND STMT-DAY < 32
044000         MOVE ZERO TO WS-MONTH-SUB
044100         PERFORM 255-MATCH-MONTH-NAME THRU 255-EXIT
044200             VARYING WS-SCAN-SUB FROM 1 BY 1
044300             UNTIL WS-SCAN-SUB > 12
044400         IF WS-MONTH-SUB > 0
044500             MOVE CURRENT-CCYY TO FIN-TRN-CCYY
044600             MOVE WS-MONTH-SUB TO FIN-TRN-MM
044700             MOVE STMT-DAY     TO FIN-TRN-DD
044800         END-IF
044900     END-IF.
045000*
045100 250-EXIT.
045200     EXIT.
045300*-------------------------------------------------------------*
045400 255-MATCH-MONTH-NAME.
045500*-------------------------------------------------------------*
045600     IF FIN-MONTH-NAME (WS-SCAN-SUB) = STMT-MONTH-NAME
045700         MOVE WS-SCAN-SUB TO WS-MONTH-SUB
045800     END-IF.
045900*
046000 255-EXIT.
046100     EXIT.
046200*-------------------------------------------------------------*
046300 300-POST-TRANSACTION.
046400*-------------------------------------------------------------*
046500*    APPLY AN INCOME OR EXPENSE TRANSACTION TO ITS ACCOUNT'S
046600*    BALANCE.  POSTING TO A MISSING ACCOUNT IS AN ERROR AND
046700*    THE TRANSACTION IS NOT WRITTEN.  THE TARGET ACCOUNT WAS
046800*    ASSIGNED IN 240-BUILD-TRANSACTION FROM THE IMPORT
046900*    PARAMETER CARD - THE CSV FEED CARRIES NO ACCOUNT COLUMN
047000*    OF ITS OWN (FIN-0215).
047100     IF WS-SKIP-LINE
047200         GO TO 300-EXIT
047300     END-IF.
047400*
047500     PERFORM 310-LOCATE-ACCOUNT THRU 310-EXIT.
047600*
047700     IF WS-ACCT-STATUS NOT = '00'
047800         MOVE 'ACCOUNT NOT FOUND FOR TRANSACTION' TO WS-ERR-MSG
047900         DISPLAY WS-ERR-MSG ' ACCT=' FIN-TRN-ACCT-ID
048000         GO TO 300-EXIT
048100     END-IF.
048200*
048300     IF FIN-TRN-IS-INCOME
048400         ADD FIN-TRN-AMOUNT TO FIN-ACCT-BALANCE
048500     ELSE
048600         SUBTRACT FIN-TRN-AMOUNT FROM FIN-ACCT-BALANCE
048700     END-IF.
048800*
048900     REWRITE FIN-ACCOUNT-RECORD.
049000*
049100     WRITE FIN-TRANSACTION-RECORD.
049200*
049300     ADD 1 TO WS-POSTED-COUNT.
049400*
049500 300-EXIT.
049600     EXIT.
049700*-------------------------------------------------------------*
049800 310-LOCATE-ACCOUNT.
049900*-------------------------------------------------------------*
050000     MOVE FIN-TRN-ACCT-ID TO FIN-ACCT-ID.
050100     READ FIN-ACCOUNT-FILE
050200         KEY IS FIN-ACCT-ID
050300         INVALID KEY
050400             MOVE '23' TO WS-ACCT-STATUS
050500     END-READ.
050600*
050700 310-EXIT.
050800     EXIT.
050900*-------------------------------------------------------------*
051000 900-WRITE-TRAILER.
051100*-------------------------------------------------------------*
051200     MOVE WS-POSTED-COUNT TO IMP-POSTED-EDIT.
051300     MOVE WS-BUILT-COUNT  TO IMP-BUILT-EDIT.
051400     WRITE FIN-IMPORT-LINE FROM FIN-IMPORT-TOTAL-LINE.
051500     DISPLAY FIN-IMPORT-TOTAL-LINE.
051600*
051700 900-EXIT.
051800     EXIT.
051900*-------------------------------------------------------------*
052000 950-ABEND.
052100*-------------------------------------------------------------*
052200     DISPLAY '*** FINIMP01 ABEND ***'.
052300     DISPLAY WS-ERR-MSG.
052400     PERFORM 990-CLOSE-FILES THRU 990-EXIT.
052500     MOVE 16 TO RETURN-CODE.
052600     STOP RUN.
052700*
052800 950-EXIT.
052900     EXIT.
053000*-------------------------------------------------------------*
053100 990-CLOSE-FILES.
053200*-------------------------------------------------------------*
053300     CLOSE FIN-IMPORT-PARM-FILE.
053400     CLOSE FIN-STATEMENT-FILE.
053500     CLOSE FIN-ACCOUNT-FILE.
053600     CLOSE FIN-TRANSACTION-FILE.
053700     CLOSE FIN-IMPORT-RPT.
053800*
053900 990-EXIT.
054000     EXIT.
