000100*****************************************************************
000200* FINACCT.CPY
000300* AUTHOR:      R. OKONKWO
000400* PURPOSE:     ACCOUNT MASTER RECORD LAYOUT - PERSONAL FINANCE
000500*            : TRACKING BATCH SUITE.  ONE RECORD PER ACCOUNT
000600*            : OWNED BY A USER (CHECKING, SAVINGS, CREDIT-CARD,
000700*            : INVESTMENT OR CASH).  KEYED ON FIN-ACCT-ID.
000800*****************************************************************
000900*----------------------------------------------------------------
001000* CHANGE LOG
001100*----------------------------------------------------------------
001200*  DATE       BY    REQUEST    DESCRIPTION
001300*  ---------  ----  ---------  -----------------------------------
001400*  03-11-1987 ROK   FIN-0001   ORIGINAL LAYOUT - BALANCE AND TYPE.
001500*  19-06-1989 ROK   FIN-0014   ADDED FIN-ACCT-CURRENCY FOR MULTI-
001600*                              CURRENCY ACCOUNTS.
001700*  22-02-1991 LMT   FIN-0033   WIDENED FIN-ACCT-NAME TO X(30).
001800*  14-09-1993 LMT   FIN-0051   ADDED FIN-ACCT-TYPE 88-LEVELS.
001900*  08-01-1996 PDS   FIN-0070   FILLER REALIGNED AFTER AUDIT.
002000*  30-03-1999 PDS   FIN-Y2K1   YEAR 2000 REVIEW - NO DATE FIELDS
002100*                              IN THIS RECORD, NO CHANGE REQUIRED.
002200*  11-07-2002 CHW   FIN-0098   ADDED REDEFINES FOR EDITED BALANCE.
002300*  04-05-2007 CHW   FIN-0122   CONFIRMED DECIMAL(15,2) SOURCE WIDTH
002400*                              FOR FIN-ACCT-BALANCE.
002500*  26-10-2015 NVR   FIN-0176   CROSS-REFERENCED AGAINST FINTRAN.CPY
002600*                              FOR TRN-ACCT-ID SIZING.
002700*  19-08-2021 NVR   FIN-0203   COMMENT CLEANUP, NO FIELD CHANGE.
002800*----------------------------------------------------------------
002900*
003000 01  FIN-ACCOUNT-RECORD.
003100*
003200*    ACCOUNT IDENTIFIER - RELATIVE/INDEXED KEY.
003300     05  FIN-ACCT-ID              PIC 9(06).
003400*
003500*    OWNING USER - CROSS-REFERENCES FIN-USER-RECORD (FINUSER.CPY).
003600     05  FIN-ACCT-USER-ID         PIC 9(06).
003700*
003800     05  FIN-ACCT-NAME            PIC X(30).
003900*
004000*    ACCOUNT TYPE - SEE 88-LEVELS BELOW.
004100     05  FIN-ACCT-TYPE            PIC X(12).
004200         88  FIN-ACCT-IS-CHECKING      VALUE 'CHECKING    '.
004300         88  FIN-ACCT-IS-SAVINGS       VALUE 'SAVINGS     '.
004400         88  FIN-ACCT-IS-CREDITCARD    VALUE 'CREDIT-CARD '.
004500         88  FIN-ACCT-IS-INVESTMENT    VALUE 'INVESTMENT  '.
004600         88  FIN-ACCT-IS-CASH          VALUE 'CASH        '.
004700*
004800*    CURRENT BALANCE - MAY GO NEGATIVE, NO OVERDRAFT CHECK.
004900     05  FIN-ACCT-BALANCE        PIC S9(13)V99.
005000*
005100*    REDEFINITION USED BY THE NET-WORTH REPORT TO SPLIT THE
005200*    BALANCE INTO WHOLE-CURRENCY-UNIT AND CENTS FOR DISPLAY
005300*    WITHOUT A SEPARATE MOVE/COMPUTE.
005400     05  FIN-ACCT-BALANCE-SPLIT REDEFINES FIN-ACCT-BALANCE.
005500         10  FIN-ACCT-BAL-SIGN    PIC S9.
005600         10  FIN-ACCT-BAL-UNITS   PIC 9(12).
005700         10  FIN-ACCT-BAL-CENTS   PIC 99.
005800*
005900     05  FIN-ACCT-CURRENCY        PIC X(03).
006000         88  FIN-ACCT-CCY-IS-HKD       VALUE 'HKD'.
006100         88  FIN-ACCT-CCY-IS-USD       VALUE 'USD'.
006200         88  FIN-ACCT-CCY-IS-EUR       VALUE 'EUR'.
006300         88  FIN-ACCT-CCY-IS-CNY       VALUE 'CNY'.
006400         88  FIN-ACCT-CCY-IS-SGD       VALUE 'SGD'.
006500*
006600*    PAD TO NEXT FULL WORD FOR FUTURE EXPANSION - SEE FIN-0070.
006700     05  FILLER                   PIC X(05).
006800*
