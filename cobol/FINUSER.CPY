000100*****************************************************************
000200* FINUSER.CPY
000300* AUTHOR:      R. OKONKWO
000400* PURPOSE:     USER RECORD LAYOUT - PERSONAL FINANCE TRACKING
000500*            : BATCH SUITE.  KEPT FOR COMPLETENESS OF THE DATA
000600*            : MODEL; NO BATCH FLOW IN THIS SUITE CALCULATES
000700*            : AGAINST THIS RECORD BEYOND FIN-USR-BASE-CCY.
000800*****************************************************************
000900*----------------------------------------------------------------
001000* CHANGE LOG
001100*----------------------------------------------------------------
001200*  DATE       BY    REQUEST    DESCRIPTION
001300*  ---------  ----  ---------  -----------------------------------
001400*  14-04-1988 ROK   FIN-0003   ORIGINAL LAYOUT.
001500*  30-03-1999 PDS   FIN-Y2K3   YEAR 2000 REMEDIATION - CONFIRMED
001600*                              FIN-USR-CREATED STORES A FULL
001700*                              4-DIGIT CENTURY AND YEAR.
001800*  11-07-2002 CHW   FIN-0099   ADDED FIN-USR-BASE-CCY.
001900*----------------------------------------------------------------
002000*
002100 01  FIN-USER-RECORD.
002200*
002300     05  FIN-USR-ID               PIC 9(06).
002400*
002500     05  FIN-USR-NAME             PIC X(20).
002600*
002700     05  FIN-USR-EMAIL            PIC X(40).
002800*
002900*    CREATION DATE, CCYYMMDD.
003000     05  FIN-USR-CREATED          PIC 9(08).
003100*
003200*    REDEFINITION USED WHEN LISTING USERS BY YEAR OF CREATION.
003300     05  FIN-USR-CREATED-PARTS REDEFINES FIN-USR-CREATED.
003400         10  FIN-USR-CREATED-CCYY PIC 9(04).
003500         10  FIN-USR-CREATED-MM   PIC 9(02).
003600         10  FIN-USR-CREATED-DD   PIC 9(02).
003700*
003800     05  FIN-USR-BASE-CCY         PIC X(03).
003900*
004000     05  FILLER                   PIC X(03).
004100*
