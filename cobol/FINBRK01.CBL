000100******************************************************************
000200* PROGRAM-ID: FINBRK01
000300* AUTHOR:     C.H.W. CHOW
000400* PURPOSE:    EXPENSE CATEGORY BREAKDOWN REPORT - FOR EACH
000500*           : REQUESTED CCYY/MM (AND OPTIONAL ACCOUNT) ON THE
000600*           : PARAMETER CARD FILE, ACCUMULATE EXPENSE
000700*           : TRANSACTIONS BY CATEGORY AND REPORT THE PERCENT
000800*           : OF TOTAL EXPENSES EACH CATEGORY REPRESENTS.
000900******************************************************************
001000*-----------------------------------------------------------------
001100* CHANGE LOG
001200*-----------------------------------------------------------------
001300*  DATE       BY    REQUEST    DESCRIPTION                  TAG
001400*  ---------  ----  ---------  ---------------------------  ----
001500*  14-09-1987 CHW   FIN-0031   ORIGINAL BREAKDOWN REPORT RUN. CB01
001600*                              (ALL ACCOUNTS, ONE MONTH.)
001700*  22-03-1999 CHW   FIN-Y2K9   YEAR 2000 REMEDIATION - PARM   CB02
001800*                              CARD AND TRANSACTION MATCH
001900*                              NOW COMPARE A FULL 4-DIGIT
002000*                              CCYY, NOT A 2-DIGIT YEAR.
002100*  19-02-2009 CHW   FIN-0136   PARAMETER CARD MAY NOW NAME A  CB03
002200*                              SINGLE ACCOUNT TO RESTRICT THE
002300*                              BREAKDOWN TO.
002400*  04-08-2010 CHW   FIN-0142   SEVENTH "OTHER" CATCH-ALL ROW  CB04
002500*                              ADDED FOR CATEGORIES NOT ON
002600*                              THE FIXED LIST.
002700*  21-11-2016 NVR   FIN-0181   CATEGORIES WITH A ZERO TOTAL   CB05
002800*                              ARE NO LONGER PRINTED.
002900*  14-04-2023 NVR   FIN-0221   DETAIL LINES NOW PRINT IN THE  CB06
003000*                              ORDER EACH CATEGORY WAS FIRST
003100*                              HIT ON THE CARD, NOT IN FIXED
003200*                              FIN-CAT-IDX TABLE ORDER.
003300*  02-11-2023 NVR   FIN-0224   HEADER AND NO-EXPENSE REPORT   CB07
003400*                              LINES RECASED TO SENTENCE CASE
003500*                              TO MATCH THE REPORT CONTRACT.
003600******************************************************************
003700 IDENTIFICATION DIVISION.
003800*
003900 PROGRAM-ID.      FINBRK01.
004000 AUTHOR.          C.H.W. CHOW.
004100 INSTALLATION.    TREASURY SYSTEMS - BATCH FINANCE.
004200 DATE-WRITTEN.    14-09-1987.
004300 DATE-COMPILED.
004400 SECURITY.        UNCLASSIFIED - INTERNAL BATCH ONLY.
004500*
004600 ENVIRONMENT DIVISION.
004700*
004800 CONFIGURATION SECTION.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM.
005100*
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400*
005500     SELECT FIN-BREAKDOWN-PARM-FILE ASSIGN TO BRKPARM
005600         ORGANIZATION IS LINE SEQUENTIAL
005700         FILE STATUS  IS  WS-PARM-STATUS.
005800*
005900     SELECT FIN-TRANSACTION-FILE ASSIGN TO TRANIN
006000         ORGANIZATION IS SEQUENTIAL
006100         FILE STATUS  IS  WS-TRAN-STATUS.
006200*
006300     SELECT FIN-BREAKDOWN-RPT ASSIGN TO BRKRPT
006400         ORGANIZATION IS SEQUENTIAL
006500         FILE STATUS  IS  WS-RPT-STATUS.
006600*
006700 DATA DIVISION.
006800*
006900 FILE SECTION.
007000*
007100 FD  FIN-BREAKDOWN-PARM-FILE
007200     RECORD CONTAINS 20 CHARACTERS
007300     RECORDING MODE IS F.
007400 01  FIN-BRKPARM-RECORD.
007500     05  FIN-BRKPARM-CCYY         PIC 9(04).
007600     05  FIN-BRKPARM-MM           PIC 9(02).
007700     05  FIN-BRKPARM-ACCT-ID      PIC 9(06).
007800     05  FILLER                   PIC X(08).
007900*
008000*    REDEFINITION USED TO MATCH THE CARD'S CCYY/MM AGAINST THE
008100*    TRANSACTION DATE AS A SINGLE SIX-BYTE COMPARISON FIELD.
008200 01  FIN-BRKPARM-FLAT REDEFINES FIN-BRKPARM-RECORD.
008300     05  FIN-BRKPARM-CCYYMM       PIC X(06).
008400     05  FILLER                   PIC X(14).
008500*
008600 FD  FIN-TRANSACTION-FILE.
008700 COPY FINTRAN.
008800*
008900 FD  FIN-BREAKDOWN-RPT
009000     RECORD CONTAINS 80 CHARACTERS
009100     RECORDING MODE IS F.
009200 01  FIN-BREAKDOWN-LINE           PIC X(80).
009300*
009400 WORKING-STORAGE SECTION.
009500*
009600 01  SYSTEM-DATE-AND-TIME.
009700     05  CURRENT-DATE.
009800         10  CURRENT-CCYY         PIC 9(04).
009900         10  CURRENT-MONTH        PIC 9(02).
010000         10  CURRENT-DAY          PIC 9(02).
010100     05  CURRENT-TIME.
010200         10  CURRENT-HOUR         PIC 9(02).
010300         10  CURRENT-MINUTE       PIC 9(02).
010400         10  CURRENT-SECOND       PIC 9(02).
010500         10  CURRENT-HNDSEC       PIC 9(02).
010600*
010700 01  WS-FIELDS.
010800     05  WS-PARM-STATUS           PIC X(02) VALUE SPACES.
010900     05  WS-TRAN-STATUS           PIC X(02) VALUE SPACES.
011000     05  WS-RPT-STATUS            PIC X(02) VALUE SPACES.
011100     05  WS-PARM-EOF-SW           PIC X(01) VALUE 'N'.
011200         88  WS-PARM-EOF                    VALUE 'Y'.
011300     05  WS-TRAN-EOF-SW           PIC X(01) VALUE 'N'.
011400         88  WS-TRAN-EOF                    VALUE 'Y'.
011500     05  WS-CAT-FOUND-SW          PIC X(01) VALUE 'N'.
011600         88  WS-CAT-FOUND                   VALUE 'Y'.
011700     05  WS-CARD-COUNT            PIC 9(03) COMP VALUE ZERO.
011800*
011900 01  WS-REQUEST.
012000     05  WS-REQ-CCYY              PIC 9(04).
012100     05  WS-REQ-MM                PIC 9(02).
012200     05  WS-REQ-ACCT-ID           PIC 9(06).
012300*
012400 COPY FINBRKD.
012500*
012600 01  WS-CAT-MATCH-IDX             PIC 9(02) COMP.
012700*
012800*    FIRST-ENCOUNTERED ORDER OF THE CATEGORIES THAT TOOK A
012900*    TRANSACTION THIS CARD, BUILT BY 240-ACCUMULATE-CATEGORY AND
013000*    WALKED BY 420-WRITE-CATEGORY-LINES IN PLACE OF THE FIXED
013100*    FIN-CAT-IDX TABLE ORDER (FIN-0221).
013200 01  WS-CAT-ORDER-FIELDS.
013300     05  WS-CAT-ORDER-COUNT       PIC 9(02) COMP VALUE ZERO.
013400     05  WS-CAT-ORDER-SUB         PIC 9(02) COMP.
013500     05  WS-CAT-ORDER-TABLE.
013600         10  WS-CAT-ORDER-IDX     PIC 9(02) COMP OCCURS 7 TIMES.
013700*
013800 01  WS-PERCENT-TEMP              PIC S9(03)V9(04).
013900*
014000*    STANDALONE ABEND-MESSAGE SCALAR.
014100 77  WS-ERR-MSG                   PIC X(60).
014200*
014300*    REPORT LINE LAYOUTS.
014400 01  FIN-RPT-HEADER-LINE.
014500*    SENTENCE-CASE TEXT PER THE REPORT CONTRACT (FIN-0224).
014600     05  FILLER                   PIC X(33) VALUE
014700         'Expense breakdown (percent of tot'.
014800     05  FILLER                   PIC X(03) VALUE 'al)'.
014900     05  FILLER                   PIC X(01) VALUE ':'.
015000     05  FILLER                   PIC X(43) VALUE SPACES.
015100*
015200 01  FIN-RPT-CATEGORY-LINE.
015300     05  FILLER                   PIC X(02) VALUE '- '.
015400     05  RPT-CAT-NAME             PIC X(20).
015500     05  FILLER                   PIC X(02) VALUE ': '.
015600     05  RPT-CAT-PERCENT          PIC Z9.99.
015700     05  FILLER                   PIC X(01) VALUE '%'.
015800     05  FILLER                   PIC X(50) VALUE SPACES.
015900*
016000 01  FIN-RPT-NO-EXPENSE-LINE.
016100*    SENTENCE-CASE TEXT PER THE REPORT CONTRACT (FIN-0224).
016200     05  FILLER                   PIC X(35) VALUE
016300         'No expenses for the selected period'.
016400     05  FILLER                   PIC X(01) VALUE '.'.
016500     05  FILLER                   PIC X(44) VALUE SPACES.
016600*
016700 PROCEDURE DIVISION.
016800*
016900 000-PRODUCE-BREAKDOWN.
017000*
017100     ACCEPT CURRENT-DATE FROM DATE.
017200     ACCEPT CURRENT-TIME FROM TIME.
017300*
017400     DISPLAY '***************************************'.
017500     DISPLAY 'FINBRK01 - EXPENSE CATEGORY BREAKDOWN'.
017600     DISPLAY 'RUN DATE: ' CURRENT-MONTH '/' CURRENT-DAY '/'
017700             CURRENT-CCYY.
017800     DISPLAY '***************************************'.
017900*
018000     PERFORM 100-OPEN-FILES THRU 100-EXIT.
018100*
018200     PERFORM 110-READ-PARM-CARD THRU 110-EXIT.
018300     PERFORM 200-PROCESS-ONE-CARD THRU 200-EXIT
018400         UNTIL WS-PARM-EOF.
018500*
018600     PERFORM 990-CLOSE-FILES THRU 990-EXIT.
018700*
018800     STOP RUN.
018900*
019000 000-EXIT.
019100     EXIT.
019200*-------------------------------------------------------------*
019300 100-OPEN-FILES.
019400*-------------------------------------------------------------*
019500     OPEN INPUT  FIN-BREAKDOWN-PARM-FILE.
019600     OPEN OUTPUT FIN-BREAKDOWN-RPT.
019700*
019800     IF WS-PARM-STATUS NOT = '00'
019900         MOVE 'ERROR OPENING PARAMETER CARD FILE' TO WS-ERR-MSG
020000         PERFORM 950-ABEND THRU 950-EXIT
020100     END-IF.
020200*
020300 100-EXIT.
020400     EXIT.
020500*-------------------------------------------------------------*
020600 110-READ-PARM-CARD.
020700*-------------------------------------------------------------*
020800     READ FIN-BREAKDOWN-PARM-FILE
020900         AT END
021000             SET WS-PARM-EOF TO TRUE
021100     END-READ.
021200*
021300     IF NOT WS-PARM-EOF
021400         ADD 1 TO WS-CARD-COUNT
021500         MOVE FIN-BRKPARM-CCYY    TO WS-REQ-CCYY
021600         MOVE FIN-BRKPARM-MM      TO WS-REQ-MM
021700         MOVE FIN-BRKPARM-ACCT-ID TO WS-REQ-ACCT-ID
021800     END-IF.
021900*
022000 110-EXIT.
022100     EXIT.
022200*-------------------------------------------------------------*
022300 200-PROCESS-ONE-CARD.
022400*-------------------------------------------------------------*
022500     MOVE ZERO TO FIN-BRK-TOTAL-EXPENSES.
022600     MOVE ZERO TO WS-CAT-ORDER-COUNT.
022700     PERFORM 205-CLEAR-CATEGORY-TOTALS THRU 205-EXIT
022800         VARYING FIN-CAT-IDX FROM 1 BY 1
022900         UNTIL FIN-CAT-IDX > 7.
023000*
023100     PERFORM 210-REWIND-TRANSACTIONS THRU 210-EXIT.
023200*
023300     PERFORM 220-READ-TRANSACTION THRU 220-EXIT.
023400     PERFORM 230-SCAN-TRANSACTION THRU 230-EXIT
023500         UNTIL WS-TRAN-EOF.
023600*
023700     PERFORM 400-WRITE-HEADER THRU 400-EXIT.
023800*
023900     IF FIN-BRK-TOTAL-EXPENSES = ZERO
024000         PERFORM 410-WRITE-NO-EXPENSE-LINE THRU 410-EXIT
024100     ELSE
024200         PERFORM 420-WRITE-CATEGORY-LINES THRU 420-EXIT
024300             VARYING WS-CAT-ORDER-SUB FROM 1 BY 1
024400             UNTIL WS-CAT-ORDER-SUB > WS-CAT-ORDER-COUNT
024500     END-IF.
024600*
024700     PERFORM 110-READ-PARM-CARD THRU 110-EXIT.
024800*
024900 200-EXIT.
025000     EXIT.
025100*-------------------------------------------------------------*
025200 205-CLEAR-CATEGORY-TOTALS.
025300*-------------------------------------------------------------*
025400     MOVE ZERO TO FIN-CAT-TOTAL (FIN-CAT-IDX).
025500*
025600 205-EXIT.
025700     EXIT.
025800*-------------------------------------------------------------*
025900 210-REWIND-TRANSACTIONS.
026000*-------------------------------------------------------------*
026100     CLOSE FIN-TRANSACTION-FILE.
026200     OPEN INPUT FIN-TRANSACTION-FILE.
026300     MOVE 'N' TO WS-TRAN-EOF-SW.
026400*
026500     IF WS-TRAN-STATUS NOT = '00'
026600         MOVE 'ERROR OPENING TRANSACTION FILE' TO WS-ERR-MSG
026700         PERFORM 950-ABEND THRU 950-EXIT
026800     END-IF.
026900*
027000 210-EXIT.
027100     EXIT.
027200*-------------------------------------------------------------*
027300 220-READ-TRANSACTION.
027400*-------------------------------------------------------------*
027500     READ FIN-TRANSACTION-FILE
027600         AT END
027700             SET WS-TRAN-EOF TO TRUE
027800     END-READ.
027900*
028000 220-EXIT.
028100     EXIT.
028200*-------------------------------------------------------------*
028300 230-SCAN-TRANSACTION.
028400*-------------------------------------------------------------*
028500     IF FIN-TRN-IS-EXPENSE
028600        AND FIN-TRN-DATE (1:6) = FIN-BRKPARM-CCYYMM
028700        AND (WS-REQ-ACCT-ID = ZERO
028800             OR FIN-TRN-ACCT-ID = WS-REQ-ACCT-ID)
028900         PERFORM 240-ACCUMULATE-CATEGORY THRU 240-EXIT
029000     END-IF.
029100*
029200     PERFORM 220-READ-TRANSACTION THRU 220-EXIT.
029300*
029400 230-EXIT.
029500     EXIT.
029600*-------------------------------------------------------------*
029700 240-ACCUMULATE-CATEGORY.
029800*-------------------------------------------------------------*
029900     MOVE 'N' TO WS-CAT-FOUND-SW.
030000     MOVE ZERO TO WS-CAT-MATCH-IDX.
030100*
030200     PERFORM 245-MATCH-CATEGORY THRU 245-EXIT
030300         VARYING FIN-CAT-IDX FROM 1 BY 1
030400         UNTIL FIN-CAT-IDX > 7 OR WS-CAT-FOUND.
030500*
030600     IF NOT WS-CAT-FOUND
030700         MOVE 7 TO WS-CAT-MATCH-IDX
030800     END-IF.
030900*
031000*    RECORD THE ENCOUNTER ORDER THE FIRST TIME THIS CATEGORY
031100*    TAKES A TRANSACTION THIS CARD (FIN-0221) - THAT ORDER, NOT
031200*    THE FIXED FIN-CAT-IDX TABLE ORDER, IS WHAT GETS PRINTED.
031300     IF FIN-CAT-TOTAL (WS-CAT-MATCH-IDX) = ZERO
031400         ADD 1 TO WS-CAT-ORDER-COUNT
031500         MOVE WS-CAT-MATCH-IDX
031600             TO WS-CAT-ORDER-IDX (WS-CAT-ORDER-COUNT)
031700     END-IF.
031800     ADD FIN-TRN-AMOUNT TO FIN-CAT-TOTAL (WS-CAT-MATCH-IDX).
031900     ADD FIN-TRN-AMOUNT TO FIN-BRK-TOTAL-EXPENSES.
032000*
032100 240-EXIT.
032200     EXIT.
032300*-------------------------------------------------------------*
032400 245-MATCH-CATEGORY.
032500*-------------------------------------------------------------*
032600     IF FIN-CAT-NAME (FIN-CAT-IDX) = FIN-TRN-CATEGORY
032700         MOVE FIN-CAT-IDX TO WS-CAT-MATCH-IDX
032800         SET WS-CAT-FOUND TO TRUE
032900     END-IF.
033000*
033100 245-EXIT.
033200     EXIT.
033300*-------------------------------------------------------------*
033400 400-WRITE-HEADER.
033500*-------------------------------------------------------------*
033600     WRITE FIN-BREAKDOWN-LINE FROM FIN-RPT-HEADER-LINE.
033700*
033800 400-EXIT.
033900     EXIT.
034000*-------------------------------------------------------------*
034100 410-WRITE-NO-EXPENSE-LINE.
034200*-------------------------------------------------------------*
034300     WRITE FIN-BREAKDOWN-LINE FROM FIN-RPT-NO-EXPENSE-LINE.
034400*
034500 410-EXIT.
034600     EXIT.
034700*-------------------------------------------------------------*
034800 420-WRITE-CATEGORY-LINES.
034900*-------------------------------------------------------------*
035000*    ONE DETAIL LINE PER CATEGORY HIT THIS CARD, WALKED IN
035100*    FIRST-ENCOUNTERED ORDER (WS-CAT-ORDER-TABLE), NOT IN
035200*    FIXED FIN-CAT-IDX TABLE ORDER (FIN-0221).
035300     SET FIN-CAT-IDX TO WS-CAT-ORDER-IDX (WS-CAT-ORDER-SUB).
035400*
035500     IF FIN-CAT-TOTAL (FIN-CAT-IDX) NOT = ZERO
035600         COMPUTE WS-PERCENT-TEMP ROUNDED =
035700             FIN-CAT-TOTAL (FIN-CAT-IDX)
035800             / FIN-BRK-TOTAL-EXPENSES * 100
035900         MOVE FIN-CAT-NAME (FIN-CAT-IDX) TO RPT-CAT-NAME
036000         MOVE WS-PERCENT-TEMP            TO RPT-CAT-PERCENT
036100         WRITE FIN-BREAKDOWN-LINE FROM FIN-RPT-CATEGORY-LINE
036200     END-IF.
036300*
036400 420-EXIT.
036500     EXIT.
036600*-------------------------------------------------------------*
036700 950-ABEND.
036800*-------------------------------------------------------------*
036900     DISPLAY '*** FINBRK01 ABEND ***'.
037000     DISPLAY WS-ERR-MSG.
037100     MOVE 16 TO RETURN-CODE.
037200     STOP RUN.
037300*
037400 950-EXIT.
037500     EXIT.
037600*-------------------------------------------------------------*
037700 990-CLOSE-FILES.
037800*-------------------------------------------------------------*
037900     DISPLAY 'FINBRK01 - CARDS PROCESSED: ' WS-CARD-COUNT.
038000     CLOSE FIN-BREAKDOWN-PARM-FILE.
038100     CLOSE FIN-TRANSACTION-FILE.
038200     CLOSE FIN-BREAKDOWN-RPT.
038300*
038400 990-EXIT.
038500     EXIT.
