000100******************************************************************
000200* PROGRAM-ID: FINREC01
000300* AUTHOR:     N. VARGAS
000400* PURPOSE:    RECOMMENDATION ENGINE - FOR EACH REQUESTED CCYY/MM
000500*           : ON THE PARAMETER CARD FILE, RECOMPUTE THE MONTHLY
000600*           : FINANCIAL METRICS AND APPLY THE SAVINGS/EXPENSE/
000700*           : CASH-FLOW THRESHOLD RULES TO SELECT ONE OR MORE
000800*           : RECOMMENDATION MESSAGES.
000900******************************************************************
001000*-----------------------------------------------------------------
001100* CHANGE LOG
001200*-----------------------------------------------------------------
001300*  DATE       BY    REQUEST    DESCRIPTION                  TAG
001400*  ---------  ----  ---------  ---------------------------  ----
001500*  11-07-1995 NVR   FIN-0121   ORIGINAL RUN - REUSES THE       RC01
001600*                              FIN-METRICS-RECORD BUILT BY
001700*                              FINMET01'S COMPUTE LOGIC.
001800*  18-01-1999 NVR   FIN-Y2K8   YEAR 2000 REMEDIATION - PARM    RC02
001900*                              CARD AND TRANSACTION MATCH
002000*                              NOW COMPARE A FULL 4-DIGIT
002100*                              CCYY, NOT A 2-DIGIT YEAR.
002200*  19-03-2019 NVR   FIN-0195   ADDED THE SIX THRESHOLD GROUPS   RC03
002300*                              AND THE "LOOKS GOOD" FALLBACK.
002400*  14-02-2022 NVR   FIN-0209   CONFIRMED THE SAVINGS-RATE       RC04
002500*                              THRESHOLD COMPARES THE STORED
002600*                              PERCENTAGE AGAINST 0.10/0.20 AS
002700*                              WRITTEN - DO NOT "FIX" THIS.
002800******************************************************************
002900 IDENTIFICATION DIVISION.
003000*
003100 PROGRAM-ID.      FINREC01.
003200 AUTHOR.          N. VARGAS.
003300 INSTALLATION.    TREASURY SYSTEMS - BATCH FINANCE.
003400 DATE-WRITTEN.    11-07-1995.
003500 DATE-COMPILED.
003600 SECURITY.        UNCLASSIFIED - INTERNAL BATCH ONLY.
003700*
003800 ENVIRONMENT DIVISION.
003900*
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300*
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600*
004700     SELECT FIN-RECOMMEND-PARM-FILE ASSIGN TO RECOPARM
004800         ORGANIZATION IS LINE SEQUENTIAL
004900         FILE STATUS  IS  WS-PARM-STATUS.
005000*
005100     SELECT FIN-TRANSACTION-FILE ASSIGN TO TRANIN
005200         ORGANIZATION IS SEQUENTIAL
005300         FILE STATUS  IS  WS-TRAN-STATUS.
005400*
005500     SELECT FIN-RECOMMEND-RPT ASSIGN TO RECORPT
005600         ORGANIZATION IS SEQUENTIAL
005700         FILE STATUS  IS  WS-RPT-STATUS.
005800*
005900 DATA DIVISION.
006000*
006100 FILE SECTION.
006200*
006300 FD  FIN-RECOMMEND-PARM-FILE
006400     RECORD CONTAINS 20 CHARACTERS
006500     RECORDING MODE IS F.
006600 01  FIN-PARM-RECORD.
006700     05  FIN-PARM-CCYY            PIC 9(04).
006800     05  FIN-PARM-MM              PIC 9(02).
006900     05  FILLER                   PIC X(14).
007000*
007100*    REDEFINITION USED TO MATCH THE CARD'S CCYY/MM AGAINST THE
007200*    TRANSACTION DATE AS A SINGLE SIX-BYTE COMPARISON FIELD.
007300 01  FIN-PARM-RECORD-FLAT REDEFINES FIN-PARM-RECORD.
007400     05  FIN-PARM-CCYYMM          PIC X(06).
007500     05  FILLER                   PIC X(14).
007600*
007700 FD  FIN-TRANSACTION-FILE.
007800 COPY FINTRAN.
007900*
008000 FD  FIN-RECOMMEND-RPT
008100     RECORD CONTAINS 90 CHARACTERS
008200     RECORDING MODE IS F.
008300 01  FIN-RECOMMEND-LINE           PIC X(90).
008400*
008500 WORKING-STORAGE SECTION.
008600*
008700 01  SYSTEM-DATE-AND-TIME.
008800     05  CURRENT-DATE.
008900         10  CURRENT-CCYY         PIC 9(04).
009000         10  CURRENT-MONTH        PIC 9(02).
009100         10  CURRENT-DAY          PIC 9(02).
009200     05  CURRENT-TIME.
009300         10  CURRENT-HOUR         PIC 9(02).
009400         10  CURRENT-MINUTE       PIC 9(02).
009500         10  CURRENT-SECOND       PIC 9(02).
009600         10  CURRENT-HNDSEC       PIC 9(02).
009700*
009800 01  WS-FIELDS.
009900     05  WS-PARM-STATUS           PIC X(02) VALUE SPACES.
010000     05  WS-TRAN-STATUS           PIC X(02) VALUE SPACES.
010100     05  WS-RPT-STATUS            PIC X(02) VALUE SPACES.
010200     05  WS-PARM-EOF-SW           PIC X(01) VALUE 'N'.
010300         88  WS-PARM-EOF                    VALUE 'Y'.
010400     05  WS-TRAN-EOF-SW           PIC X(01) VALUE 'N'.
010500         88  WS-TRAN-EOF                    VALUE 'Y'.
010600     05  WS-CARD-COUNT            PIC 9(03) COMP VALUE ZERO.
010700*
010800 01  WS-REQUEST.
010900     05  WS-REQ-CCYY              PIC 9(04).
011000     05  WS-REQ-MM                PIC 9(02).
011100*
011200 COPY FINMETR.
011300*
011400*    INTERMEDIATE RATE FIELDS - SAME TWO-STEP ROUNDING AS
011500*    FINMET01 (FIN-0107) SO THE STORED PERCENTAGE MATCHES WHAT
011600*    THE THRESHOLD RULES BELOW WERE WRITTEN AGAINST. SIZED TO
011700*    MATCH FIN-MET-SAVINGS-RATE/FIN-MET-EXPENSE-RATIO SO A
011800*    HEAVY OVERSPENDING MONTH DOES NOT TRUNCATE BEFORE x100.
011900 01  WS-RATE-WORK.
012000     05  WS-SAVINGS-TEMP          PIC S9(05)V9(04).
012100     05  WS-EXPENSE-TEMP          PIC S9(05)V9(04).
012200*
012300*    SEVEN FIXED MESSAGE ROWS - SIX THRESHOLD GROUPS PLUS THE
012400*    "LOOKS GOOD" FALLBACK IN ROW SEVEN (FIN-0195).
012500 01  WS-REC-MSG-VALUES.
012600     05  FILLER PIC X(86) VALUE
012700         'Savings ratio too low. Aim to save at least 20% of your inc
012800-        'ome for financial security.'.
012900     05  FILLER PIC X(86) VALUE
013000         'Good start on savings! Consider increasing your savings rat
013100-        'e to 20% or more.          '.
013200     05  FILLER PIC X(86) VALUE
013300         'Excellent savings rate! Consider investing surplus funds fo
013400-        'r long-term growth.        '.
013500     05  FILLER PIC X(86) VALUE
013600         'Your expenses are very high relative to income. Focus on es
013700-        'sential spending.          '.
013800     05  FILLER PIC X(86) VALUE
013900         'Your expense ratio is reasonable, but there''s room for opt
014000-        'imization.                  '.
014100     05  FILLER PIC X(86) VALUE
014200         'You''re spending more than you earn. Immediate action is ne
014300-        'eded.                       '.
014400     05  FILLER PIC X(86) VALUE
014500         'Your financial health looks good! Keep maintaining your cu
014600-        'rrent habits.               '.
014700*
014800 01  WS-REC-MSG-TABLE REDEFINES WS-REC-MSG-VALUES.
014900     05  WS-REC-MSG               PIC X(86) OCCURS 7 TIMES
015000                                   INDEXED BY WS-REC-IDX.
015100*
015200*    TRIGGER SWITCHES, ONE PER GROUP - ROW 7 (FALLBACK) HAS NO
015300*    SWITCH OF ITS OWN, IT PRINTS WHEN WS-GROUP-COUNT IS ZERO.
015400 01  WS-REC-TRIGGERS.
015500     05  WS-REC-TRIGGER-SW        PIC X(01) OCCURS 6 TIMES.
015600*
015700 01  WS-GROUP-COUNT               PIC 9(01) COMP VALUE ZERO.
015800*
015900*    STANDALONE ABEND-MESSAGE SCALAR.
016000 77  WS-ERR-MSG                   PIC X(60).
016100*
016200 01  FIN-RPT-MSG-LINE.
016300     05  RPT-MSG-TEXT             PIC X(86).
016400     05  FILLER                   PIC X(04) VALUE SPACES.
016500*
016600 PROCEDURE DIVISION.
016700*
016800 000-PRODUCE-RECOMMENDATIONS.
016900*
017000     ACCEPT CURRENT-DATE FROM DATE.
017100     ACCEPT CURRENT-TIME FROM TIME.
017200*
017300     DISPLAY '***************************************'.
017400     DISPLAY 'FINREC01 - RECOMMENDATION ENGINE'.
017500     DISPLAY 'RUN DATE: ' CURRENT-MONTH '/' CURRENT-DAY '/'
017600             CURRENT-CCYY.
017700     DISPLAY '***************************************'.
017800*
017900     PERFORM 100-OPEN-FILES THRU 100-EXIT.
018000*
018100     PERFORM 110-READ-PARM-CARD THRU 110-EXIT.
018200     PERFORM 200-PROCESS-ONE-MONTH THRU 200-EXIT
018300         UNTIL WS-PARM-EOF.
018400*
018500     PERFORM 990-CLOSE-FILES THRU 990-EXIT.
018600*
018700     STOP RUN.
018800*
018900 000-EXIT.
019000     EXIT.
019100*-------------------------------------------------------------*
019200 100-OPEN-FILES.
019300*-------------------------------------------------------------*
019400     OPEN INPUT  FIN-RECOMMEND-PARM-FILE.
019500     OPEN OUTPUT FIN-RECOMMEND-RPT.
019600*
019700     IF WS-PARM-STATUS NOT = '00'
019800         MOVE 'ERROR OPENING PARAMETER CARD FILE' TO WS-ERR-MSG
019900         PERFORM 950-ABEND THRU 950-EXIT
020000     END-IF.
020100*
020200 100-EXIT.
020300     EXIT.
020400*-------------------------------------------------------------*
020500 110-READ-PARM-CARD.
020600*-------------------------------------------------------------*
020700     READ FIN-RECOMMEND-PARM-FILE
020800         AT END
020900             SET WS-PARM-EOF TO TRUE
021000     END-READ.
021100*
021200     IF NOT WS-PARM-EOF
021300         ADD 1 TO WS-CARD-COUNT
021400         MOVE FIN-PARM-CCYY TO WS-REQ-CCYY
021500         MOVE FIN-PARM-MM   TO WS-REQ-MM
021600     END-IF.
021700*
021800 110-EXIT.
021900     EXIT.
022000*-------------------------------------------------------------*
022100 200-PROCESS-ONE-MONTH.
022200*-------------------------------------------------------------*
022300     INITIALIZE FIN-METRICS-RECORD WS-RATE-WORK.
022400     MOVE ZERO TO WS-GROUP-COUNT.
022500     PERFORM 205-CLEAR-TRIGGERS THRU 205-EXIT
022600         VARYING WS-REC-IDX FROM 1 BY 1
022700         UNTIL WS-REC-IDX > 6.
022800*
022900     PERFORM 210-REWIND-TRANSACTIONS THRU 210-EXIT.
023000*
023100     PERFORM 220-READ-TRANSACTION THRU 220-EXIT.
023200     PERFORM 230-SCAN-TRANSACTION THRU 230-EXIT
023300         UNTIL WS-TRAN-EOF.
023400*
023500     PERFORM 300-COMPUTE-METRICS THRU 300-EXIT.
023600     PERFORM 400-APPLY-RULES THRU 400-EXIT.
023700     PERFORM 500-WRITE-RECOMMENDATIONS THRU 500-EXIT.
023800*
023900     PERFORM 110-READ-PARM-CARD THRU 110-EXIT.
024000*
024100 200-EXIT.
024200     EXIT.
024300*-------------------------------------------------------------*
024400 205-CLEAR-TRIGGERS.
024500*-------------------------------------------------------------*
024600     MOVE 'N' TO WS-REC-TRIGGER-SW (WS-REC-IDX).
024700*
024800 205-EXIT.
024900     EXIT.
025000*-------------------------------------------------------------*
025100 210-REWIND-TRANSACTIONS.
025200*-------------------------------------------------------------*
025300     CLOSE FIN-TRANSACTION-FILE.
025400     OPEN INPUT FIN-TRANSACTION-FILE.
025500     MOVE 'N' TO WS-TRAN-EOF-SW.
025600*
025700     IF WS-TRAN-STATUS NOT = '00'
025800         MOVE 'ERROR OPENING TRANSACTION FILE' TO WS-ERR-MSG
025900         PERFORM 950-ABEND THRU 950-EXIT
026000     END-IF.
026100*
026200 210-EXIT.
026300     EXIT.
026400*-------------------------------------------------------------*
026500 220-READ-TRANSACTION.
026600*-------------------------------------------------------------*
026700     READ FIN-TRANSACTION-FILE
026800         AT END
026900             SET WS-TRAN-EOF TO TRUE
027000     END-READ.
027100*
027200 220-EXIT.
027300     EXIT.
027400*-------------------------------------------------------------*
027500 230-SCAN-TRANSACTION.
027600*-------------------------------------------------------------*
027700     IF FIN-TRN-DATE (1:6) = FIN-PARM-CCYYMM
027800         PERFORM 235-ACCUMULATE-TRANSACTION THRU 235-EXIT
027900     END-IF.
028000*
028100     PERFORM 220-READ-TRANSACTION THRU 220-EXIT.
028200*
028300 230-EXIT.
028400     EXIT.
028500*-------------------------------------------------------------*
028600 235-ACCUMULATE-TRANSACTION.
028700*-------------------------------------------------------------*
028800     IF FIN-TRN-IS-INCOME
028900         ADD FIN-TRN-AMOUNT TO FIN-MET-TOTAL-INCOME
029000     ELSE
029100         ADD FIN-TRN-AMOUNT TO FIN-MET-TOTAL-EXPENSES
029200     END-IF.
029300*
029400 235-EXIT.
029500     EXIT.
029600*-------------------------------------------------------------*
029700 300-COMPUTE-METRICS.
029800*-------------------------------------------------------------*
029900     MOVE WS-REQ-CCYY TO FIN-MET-CCYY.
030000     MOVE WS-REQ-MM   TO FIN-MET-MM.
030100*
030200     COMPUTE FIN-MET-NET-CASH-FLOW =
030300         FIN-MET-TOTAL-INCOME - FIN-MET-TOTAL-EXPENSES.
030400*
030500     IF FIN-MET-TOTAL-INCOME > ZERO
030600         COMPUTE WS-SAVINGS-TEMP ROUNDED =
030700             (FIN-MET-TOTAL-INCOME - FIN-MET-TOTAL-EXPENSES)
030800             / FIN-MET-TOTAL-INCOME
030900         COMPUTE WS-EXPENSE-TEMP ROUNDED =
031000             FIN-MET-TOTAL-EXPENSES / FIN-MET-TOTAL-INCOME
031100         COMPUTE FIN-MET-SAVINGS-RATE = WS-SAVINGS-TEMP * 100
031200         COMPUTE FIN-MET-EXPENSE-RATIO = WS-EXPENSE-TEMP * 100
031300     ELSE
031400         MOVE ZERO TO FIN-MET-SAVINGS-RATE
031500         MOVE ZERO TO FIN-MET-EXPENSE-RATIO
031600     END-IF.
031700*
031800 300-EXIT.
031900     EXIT.
032000*-------------------------------------------------------------*
032100 400-APPLY-RULES.
032200*-------------------------------------------------------------*
032300*    THRESHOLDS COMPARE THE STORED PERCENTAGE AGAINST 0.10/0.20
032400*    AS WRITTEN IN THE SOURCE LOGIC - NOT AGAINST 10/20 - SO A
032500*    PERCENTAGE OF 15.00 FALLS IN THE HIGH-SAVINGS GROUP
032600*    (FIN-0209).  DO NOT "CORRECT" THIS COMPARISON.
032700     IF FIN-MET-SAVINGS-RATE < 0.10
032800         MOVE 'Y' TO WS-REC-TRIGGER-SW (1)
032900         ADD 1 TO WS-GROUP-COUNT
033000     ELSE
033100         IF FIN-MET-SAVINGS-RATE < 0.20
033200             MOVE 'Y' TO WS-REC-TRIGGER-SW (2)
033300             ADD 1 TO WS-GROUP-COUNT
033400         ELSE
033500             MOVE 'Y' TO WS-REC-TRIGGER-SW (3)
033600             ADD 1 TO WS-GROUP-COUNT
033700         END-IF
033800     END-IF.
033900*
034000     IF FIN-MET-EXPENSE-RATIO > 0.90
034100         MOVE 'Y' TO WS-REC-TRIGGER-SW (4)
034200         ADD 1 TO WS-GROUP-COUNT
034300     ELSE
034400         IF FIN-MET-EXPENSE-RATIO > 0.70
034500             MOVE 'Y' TO WS-REC-TRIGGER-SW (5)
034600             ADD 1 TO WS-GROUP-COUNT
034700         END-IF
034800     END-IF.
034900*
035000     IF FIN-MET-NET-CASH-FLOW < ZERO
035100         MOVE 'Y' TO WS-REC-TRIGGER-SW (6)
035200         ADD 1 TO WS-GROUP-COUNT
035300     END-IF.
035400*
035500 400-EXIT.
035600     EXIT.
035700*-------------------------------------------------------------*
035800 500-WRITE-RECOMMENDATIONS.
035900*-------------------------------------------------------------*
036000     DISPLAY 'RECOMMENDATIONS FOR ' FIN-MET-CCYY '-' FIN-MET-MM.
036100*
036200     IF WS-GROUP-COUNT = ZERO
036300         MOVE WS-REC-MSG (7) TO RPT-MSG-TEXT
036400         WRITE FIN-RECOMMEND-LINE FROM FIN-RPT-MSG-LINE
036500     ELSE
036600         PERFORM 510-WRITE-ONE-GROUP THRU 510-EXIT
036700             VARYING WS-REC-IDX FROM 1 BY 1
036800             UNTIL WS-REC-IDX > 6
036900     END-IF.
037000*
037100 500-EXIT.
037200     EXIT.
037300*-------------------------------------------------------------*
037400 510-WRITE-ONE-GROUP.
037500*-------------------------------------------------------------*
037600     IF WS-REC-TRIGGER-SW (WS-REC-IDX) = 'Y'
037700         MOVE WS-REC-MSG (WS-REC-IDX) TO RPT-MSG-TEXT
037800         WRITE FIN-RECOMMEND-LINE FROM FIN-RPT-MSG-LINE
037900     END-IF.
038000*
038100 510-EXIT.
038200     EXIT.
038300*-------------------------------------------------------------*
038400 950-ABEND.
038500*-------------------------------------------------------------*
038600     DISPLAY '*** FINREC01 ABEND ***'.
038700     DISPLAY WS-ERR-MSG.
038800     MOVE 16 TO RETURN-CODE.
038900     STOP RUN.
039000*
039100 950-EXIT.
039200     EXIT.
039300*-------------------------------------------------------------*
039400 990-CLOSE-FILES.
039500*-------------------------------------------------------------*
039600     DISPLAY 'FINREC01 - CARDS PROCESSED: ' WS-CARD-COUNT.
039700     CLOSE FIN-RECOMMEND-PARM-FILE.
039800     CLOSE FIN-TRANSACTION-FILE.
039900     CLOSE FIN-RECOMMEND-RPT.
040000*
040100 990-EXIT.
040200     EXIT.
