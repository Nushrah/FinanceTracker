000100*****************************************************************
000200* FINBRKD.CPY
000300* AUTHOR:      P.D. SOUSA
000400* PURPOSE:     EXPENSE-BREAKDOWN RESULT RECORD AND THE FIXED
000500*            : CATEGORY TABLE USED BY THE EXPENSE CATEGORY
000600*            : BREAKDOWN REPORT (SEE FINBRK01.CBL).  PRINT
000700*            : ORDER IS FIRST-ENCOUNTERED, NOT TABLE LOAD ORDER.
000800*****************************************************************
000900*----------------------------------------------------------------
001000* CHANGE LOG
001100*----------------------------------------------------------------
001200*  DATE       BY    REQUEST    DESCRIPTION
001300*  ---------  ----  ---------  -----------------------------------
001400*  12-05-2003 CHW   FIN-0106   ORIGINAL LAYOUT - 6 EXPENSE ROWS.
001500*  04-08-2010 CHW   FIN-0142   ADDED "OTHER" CATCH-ALL ROW (7TH).
001600*  21-11-2016 NVR   FIN-0181   WIDENED FIN-BRK-PERCENT TO V9(04).
001700*  14-04-2023 NVR   FIN-0221   CLARIFIED THAT PRINT ORDER COMES
001800*                              FROM FINBRK01.CBL'S ORDER TABLE,
001900*                              NOT FROM THIS TABLE'S LOAD ORDER.
002000*  02-11-2023 NVR   FIN-0222   CATEGORY NAMES RECASED FROM ALL
002100*                              CAPS TO MIXED CASE TO MATCH THE
002200*                              NAMES TRANSACTIONS ACTUALLY CARRY -
002300*                              245-MATCH-CATEGORY IN FINBRK01.CBL
002400*                              IS A CASE-SENSITIVE COMPARE.
002500*----------------------------------------------------------------
002600*
002700 01  FIN-BREAKDOWN-RECORD.
002800*
002900     05  FIN-BRK-CATEGORY         PIC X(20).
003000     05  FIN-BRK-CATEGORY-TOTAL   PIC S9(13)V99.
003100     05  FIN-BRK-PERCENT          PIC S9(03)V9(04).
003200     05  FILLER                   PIC X(05).
003300*
003400 01  FIN-BRK-TOTAL-EXPENSES       PIC S9(13)V99.
003500*
003600*    SEVEN FIXED EXPENSE CATEGORY ROWS.  THE ORDER THEY PRINT IN
003700*    IS FIRST-ENCOUNTERED ORDER, TRACKED BY 240-ACCUMULATE-
003800*    CATEGORY IN FINBRK01.CBL'S WS-CAT-ORDER-TABLE - NOT THE LOAD
003900*    ORDER OF THIS TABLE, WHICH 420-WRITE-CATEGORY-LINES NO
004000*    LONGER WALKS DIRECTLY (FIN-0221).
004100 01  FIN-CATEGORY-VALUES.
004200     05  FILLER PIC X(20) VALUE 'Food & Dining       '.
004300     05  FILLER PIC X(20) VALUE 'Shopping & Groceries'.
004400     05  FILLER PIC X(20) VALUE 'Transportation      '.
004500     05  FILLER PIC X(20) VALUE 'Entertainment       '.
004600     05  FILLER PIC X(20) VALUE 'Healthcare          '.
004700     05  FILLER PIC X(20) VALUE 'Utilities           '.
004800     05  FILLER PIC X(20) VALUE 'Other               '.
004900*
005000 01  FIN-CATEGORY-TABLE REDEFINES FIN-CATEGORY-VALUES.
005100     05  FIN-CAT-NAME PIC X(20) OCCURS 7 TIMES
005200                       INDEXED BY FIN-CAT-IDX.
005300*
005400*    RUNNING TOTAL PER CATEGORY, PARALLEL TO FIN-CAT-NAME ABOVE.
005500*    CARRIED SEPARATELY (RATHER THAN OCCURS WITHIN THE SAME GROUP)
005600*    SO THE VALUE CLAUSES ABOVE CAN INITIALIZE THE NAMES ALONE.
005700 01  FIN-CAT-TOTAL-TABLE.
005800     05  FIN-CAT-TOTAL            PIC S9(13)V99 OCCURS 7 TIMES.
005900*
006000 01  FIN-CAT-COUNT-FIELDS.
006100     05  FIN-CAT-ROWS-USED        PIC 9(02) COMP.
006200     05  FILLER                   PIC X(04).
006300*
