000100*****************************************************************
000200* FINRATE.CPY
000300* AUTHOR:      CHOW H.W.
000400* PURPOSE:     FIXED, HKD-BASED CURRENCY EXCHANGE TABLE FOR THE
000500*            : NET WORTH CONSOLIDATION REPORT (SEE FINNWO01.CBL).
000600*            : RATE-TO-HKD IS UNITS OF HKD PER 1 UNIT OF THE
000700*            : LISTED CURRENCY.  THE HKD ROW MAY NEVER BE CHANGED.
000800*****************************************************************
000900*----------------------------------------------------------------
001000* CHANGE LOG
001100*----------------------------------------------------------------
001200*  DATE       BY    REQUEST    DESCRIPTION
001300*  ---------  ----  ---------  -----------------------------------
001400*  11-07-2002 CHW   FIN-0100   ORIGINAL TABLE - HKD, USD, EUR.
001500*  19-02-2009 CHW   FIN-0135   ADDED CNY ROW.
001600*  03-10-2017 NVR   FIN-0185   ADDED SGD ROW.
001700*  14-02-2022 NVR   FIN-0207   RATE REFRESH PER TREASURY MEMO 22-03.
001800*----------------------------------------------------------------
001900*
002000 01  FIN-RATE-TABLE.
002100*
002200*    FIVE FIXED ROWS - HKD MUST STAY ROW 1 AND MUST STAY 1.000000.
002300     05  FIN-RATE-ROW OCCURS 5 TIMES INDEXED BY FIN-RATE-IDX.
002400         10  FIN-RATE-CCY         PIC X(03).
002500         10  FIN-RATE-TO-HKD      PIC 9(03)V9(06).
002600*
002700*    REDEFINITION GIVING A FLAT WORKING COPY OF THE TABLE USED BY
002800*    THE CROSS-RATE DISPLAY PARAGRAPH WITHOUT A SUBSCRIPTED MOVE.
002900     05  FIN-RATE-TABLE-FLAT REDEFINES FIN-RATE-ROW.
003000         10  FIN-RATE-FLAT-ENTRY  PIC X(09) OCCURS 5 TIMES.
003100*
003200 01  FIN-RATE-VALUES.
003300     05  FILLER PIC X(03) VALUE 'HKD'.
003400     05  FILLER PIC 9(03)V9(06) VALUE 1.000000.
003500     05  FILLER PIC X(03) VALUE 'USD'.
003600     05  FILLER PIC 9(03)V9(06) VALUE 7.770000.
003700     05  FILLER PIC X(03) VALUE 'EUR'.
003800     05  FILLER PIC 9(03)V9(06) VALUE 9.010000.
003900     05  FILLER PIC X(03) VALUE 'CNY'.
004000     05  FILLER PIC 9(03)V9(06) VALUE 1.090000.
004100     05  FILLER PIC X(03) VALUE 'SGD'.
004200     05  FILLER PIC 9(03)V9(06) VALUE 5.970000.
004300*
004400 01  FIN-RATE-VALUES-R REDEFINES FIN-RATE-VALUES.
004500     05  FIN-RATE-LOAD-ROW OCCURS 5 TIMES.
004600         10  FIN-RATE-LOAD-CCY    PIC X(03).
004700         10  FIN-RATE-LOAD-HKD    PIC 9(03)V9(06).
004800*
