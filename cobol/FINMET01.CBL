000100******************************************************************
000200* PROGRAM-ID: FINMET01
000300* AUTHOR:     P.D. SOUSA
000400* PURPOSE:    MONTHLY FINANCIAL METRICS REPORT - FOR EACH
000500*           : REQUESTED CCYY/MM ON THE PARAMETER CARD FILE,
000600*           : SCAN THE POSTED TRANSACTION FILE AND REPORT
000700*           : INCOME, EXPENSES, NET CASH FLOW, SAVINGS RATE
000800*           : AND EXPENSE RATIO FOR THAT MONTH.
000900******************************************************************
001000*-----------------------------------------------------------------
001100* CHANGE LOG
001200*-----------------------------------------------------------------
001300*  DATE       BY    REQUEST    DESCRIPTION                  TAG
001400*  ---------  ----  ---------  ---------------------------  ----
001500*  08-01-1994 PDS   FIN-0072   ORIGINAL MONTHLY REPORT RUN.  CM01
001600*                              (SINGLE MONTH PER RUN.)
001700*  17-09-1998 PDS   FIN-0078   PARAMETER CARD NOW DRIVES THE  CM02
001800*                              MONTH INSTEAD OF A COMPILE-
001900*                              TIME CONSTANT.
002000*  30-03-1999 PDS   FIN-Y2K5   YEAR 2000 REMEDIATION - PARM   CM03
002100*                              CARD AND TRANSACTION MATCH
002200*                              NOW COMPARE A FULL 4-DIGIT
002300*                              CCYY, NOT A 2-DIGIT YEAR.
002400*  12-05-2003 CHW   FIN-0107   ADDED SAVINGS RATE AND EXPENSE  CM04
002500*                              RATIO TO THE REPORT BLOCK.
002600*  03-10-2017 NVR   FIN-0186   PARAMETER FILE MAY NOW CARRY   CM05
002700*                              MULTIPLE MONTH REQUESTS - ONE
002800*                              BLOCK PER CARD, TRANSACTION
002900*                              FILE RE-READ FROM THE TOP FOR
003000*                              EACH CARD.
003100******************************************************************
003200 IDENTIFICATION DIVISION.
003300*
003400 PROGRAM-ID.      FINMET01.
003500 AUTHOR.          P.D. SOUSA.
003600 INSTALLATION.    TREASURY SYSTEMS - BATCH FINANCE.
003700 DATE-WRITTEN.    08-01-1994.
003800 DATE-COMPILED.
003900 SECURITY.        UNCLASSIFIED - INTERNAL BATCH ONLY.
004000*
004100 ENVIRONMENT DIVISION.
004200*
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600*
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900*
005000     SELECT FIN-METRIC-PARM-FILE ASSIGN TO METRPARM
005100         ORGANIZATION IS LINE SEQUENTIAL
005200         FILE STATUS  IS  WS-PARM-STATUS.
005300*
005400     SELECT FIN-TRANSACTION-FILE ASSIGN TO TRANIN
005500         ORGANIZATION IS SEQUENTIAL
005600         FILE STATUS  IS  WS-TRAN-STATUS.
005700*
005800     SELECT FIN-METRICS-RPT ASSIGN TO METRRPT
005900         ORGANIZATION IS SEQUENTIAL
006000         FILE STATUS  IS  WS-RPT-STATUS.
006100*
006200 DATA DIVISION.
006300*
006400 FILE SECTION.
006500*
006600 FD  FIN-METRIC-PARM-FILE
006700     RECORD CONTAINS 20 CHARACTERS
006800     RECORDING MODE IS F.
006900 01  FIN-PARM-RECORD.
007000     05  FIN-PARM-CCYY            PIC 9(04).
007100     05  FIN-PARM-MM              PIC 9(02).
007200     05  FILLER                   PIC X(14).
007300*
007400*    REDEFINITION USED TO MATCH THE CARD'S CCYY/MM AGAINST THE
007500*    TRANSACTION DATE AS A SINGLE SIX-BYTE COMPARISON FIELD.
007600 01  FIN-PARM-RECORD-FLAT REDEFINES FIN-PARM-RECORD.
007700     05  FIN-PARM-CCYYMM          PIC X(06).
007800     05  FILLER                   PIC X(14).
007900*
008000 FD  FIN-TRANSACTION-FILE.
008100 COPY FINTRAN.
008200*
008300 FD  FIN-METRICS-RPT
008400     RECORD CONTAINS 80 CHARACTERS
008500     RECORDING MODE IS F.
008600 01  FIN-METRICS-LINE             PIC X(80).
008700*
008800 WORKING-STORAGE SECTION.
008900*
009000 01  SYSTEM-DATE-AND-TIME.
009100     05  CURRENT-DATE.
009200         10  CURRENT-CCYY         PIC 9(04).
009300         10  CURRENT-MONTH        PIC 9(02).
009400         10  CURRENT-DAY          PIC 9(02).
009500     05  CURRENT-TIME.
009600         10  CURRENT-HOUR         PIC 9(02).
009700         10  CURRENT-MINUTE       PIC 9(02).
009800         10  CURRENT-SECOND       PIC 9(02).
009900         10  CURRENT-HNDSEC       PIC 9(02).
010000*
010100 01  WS-FIELDS.
010200     05  WS-PARM-STATUS           PIC X(02) VALUE SPACES.
010300     05  WS-TRAN-STATUS           PIC X(02) VALUE SPACES.
010400     05  WS-RPT-STATUS            PIC X(02) VALUE SPACES.
010500     05  WS-PARM-EOF-SW           PIC X(01) VALUE 'N'.
010600         88  WS-PARM-EOF                    VALUE 'Y'.
010700     05  WS-TRAN-EOF-SW           PIC X(01) VALUE 'N'.
010800         88  WS-TRAN-EOF                    VALUE 'Y'.
010900     05  WS-CARD-COUNT            PIC 9(03) COMP VALUE ZERO.
011000*
011100 01  WS-REQUEST.
011200     05  WS-REQ-CCYY              PIC 9(04).
011300     05  WS-REQ-MM                PIC 9(02).
011400*
011500 COPY FINMETR.
011600*
011700*    INTERMEDIATE RATE FIELDS - THE RATIO IS ROUNDED TO FOUR
011800*    DECIMAL PLACES BEFORE IT IS MULTIPLIED BY 100, PER THE
011900*    PERCENTAGE RULE ADDED UNDER FIN-0107. SIZED TO MATCH
012000*    FIN-MET-SAVINGS-RATE/FIN-MET-EXPENSE-RATIO SO A HEAVY
012100*    OVERSPENDING MONTH (EXPENSES SEVERAL TIMES INCOME) DOES
012200*    NOT TRUNCATE BEFORE THE x100 STEP.
012300 01  WS-RATE-WORK.
012400     05  WS-SAVINGS-TEMP          PIC S9(05)V9(04).
012500     05  WS-EXPENSE-TEMP          PIC S9(05)V9(04).
012600*
012700*    STANDALONE ABEND-MESSAGE SCALAR.
012800 77  WS-ERR-MSG                   PIC X(60).
012900*
013000*    REPORT LINE LAYOUTS - ONE GROUP PER PRINTED LINE, MOVED
013100*    INTO FIN-METRICS-LINE BEFORE EACH WRITE.
013200 01  FIN-RPT-TITLE.
013300     05  FILLER                   PIC X(27)
013400                            VALUE 'MONTHLY FINANCIAL METRICS  '.
013500     05  RPT-TITLE-CCYY           PIC 9(04).
013600     05  FILLER                   PIC X(01) VALUE '-'.
013700     05  RPT-TITLE-MM             PIC 99.
013800     05  FILLER                   PIC X(46) VALUE SPACES.
013900*
014000 01  FIN-RPT-INCOME-LINE.
014100     05  FILLER                   PIC X(15) VALUE
014200                                   '  TOTAL INCOME:'.
014300     05  FILLER                   PIC X(07) VALUE SPACES.
014400     05  RPT-INCOME-AMT           PIC Z,ZZZ,ZZZ,ZZZ,ZZZ.99.
014500     05  FILLER                   PIC X(38) VALUE SPACES.
014600*
014700 01  FIN-RPT-EXPENSE-LINE.
014800     05  FILLER                   PIC X(17) VALUE
014900                                   '  TOTAL EXPENSES:'.
015000     05  FILLER                   PIC X(05) VALUE SPACES.
015100     05  RPT-EXPENSE-AMT          PIC Z,ZZZ,ZZZ,ZZZ,ZZZ.99.
015200     05  FILLER                   PIC X(38) VALUE SPACES.
015300*
015400 01  FIN-RPT-CASHFLOW-LINE.
015500     05  FILLER                   PIC X(17) VALUE
015600                                   '  NET CASH FLOW: '.
015700     05  FILLER                   PIC X(05) VALUE SPACES.
015800     05  RPT-CASHFLOW-AMT         PIC Z,ZZZ,ZZZ,ZZZ,ZZZ.99-.
015900     05  FILLER                   PIC X(37) VALUE SPACES.
016000*
016100 01  FIN-RPT-SAVINGS-LINE.
016200     05  FILLER                   PIC X(15) VALUE
016300                                   '  SAVINGS RATE:'.
016400     05  FILLER                   PIC X(13) VALUE SPACES.
016500     05  RPT-SAVINGS-PCT          PIC ZZ9.99.
016600     05  FILLER                   PIC X(01) VALUE SPACE.
016700     05  FILLER                   PIC X(01) VALUE '%'.
016800     05  FILLER                   PIC X(44) VALUE SPACES.
016900*
017000 01  FIN-RPT-RATIO-LINE.
017100     05  FILLER                   PIC X(15) VALUE
017200                                   '  EXPENSE/INCOM'.
017300     05  FILLER                   PIC X(02) VALUE 'E:'.
017400     05  FILLER                   PIC X(11) VALUE SPACES.
017500     05  RPT-RATIO-PCT            PIC ZZ9.99.
017600     05  FILLER                   PIC X(01) VALUE SPACE.
017700     05  FILLER                   PIC X(01) VALUE '%'.
017800     05  FILLER                   PIC X(44) VALUE SPACES.
017900*
018000 PROCEDURE DIVISION.
018100*
018200 000-PRODUCE-METRICS.
018300*
018400     ACCEPT CURRENT-DATE FROM DATE.
018500     ACCEPT CURRENT-TIME FROM TIME.
018600*
018700     DISPLAY '***************************************'.
018800     DISPLAY 'FINMET01 - MONTHLY FINANCIAL METRICS'.
018900     DISPLAY 'RUN DATE: ' CURRENT-MONTH '/' CURRENT-DAY '/'
019000             CURRENT-CCYY.
019100     DISPLAY '***************************************'.
019200*
019300     PERFORM 100-OPEN-FILES THRU 100-EXIT.
019400*
019500     PERFORM 110-READ-PARM-CARD THRU 110-EXIT.
019600     PERFORM 200-PROCESS-ONE-MONTH THRU 200-EXIT
019700         UNTIL WS-PARM-EOF.
019800*
019900     PERFORM 990-CLOSE-FILES THRU 990-EXIT.
020000*
020100     STOP RUN.
020200*
020300 000-EXIT.
020400     EXIT.
020500*-------------------------------------------------------------*
020600 100-OPEN-FILES.
020700*-------------------------------------------------------------*
020800     OPEN INPUT  FIN-METRIC-PARM-FILE.
020900     OPEN OUTPUT FIN-METRICS-RPT.
021000*
021100     IF WS-PARM-STATUS NOT = '00'
021200         MOVE 'ERROR OPENING PARAMETER CARD FILE' TO WS-ERR-MSG
021300         PERFORM 950-ABEND THRU 950-EXIT
021400     END-IF.
021500*
021600 100-EXIT.
021700     EXIT.
021800*-------------------------------------------------------------*
021900 110-READ-PARM-CARD.
022000*-------------------------------------------------------------*
022100     READ FIN-METRIC-PARM-FILE
022200         AT END
022300             SET WS-PARM-EOF TO TRUE
022400     END-READ.
022500*
022600     IF NOT WS-PARM-EOF
022700         ADD 1 TO WS-CARD-COUNT
022800         MOVE FIN-PARM-CCYY TO WS-REQ-CCYY
022900         MOVE FIN-PARM-MM   TO WS-REQ-MM
023000     END-IF.
023100*
023200 110-EXIT.
023300     EXIT.
023400*-------------------------------------------------------------*
023500 200-PROCESS-ONE-MONTH.
023600*-------------------------------------------------------------*
023700     INITIALIZE FIN-METRICS-RECORD WS-RATE-WORK.
023800*
023900     PERFORM 205-REWIND-TRANSACTIONS THRU 205-EXIT.
024000*
024100     PERFORM 210-READ-TRANSACTION THRU 210-EXIT.
024200     PERFORM 220-SCAN-TRANSACTION THRU 220-EXIT
024300         UNTIL WS-TRAN-EOF.
024400*
024500     PERFORM 300-COMPUTE-METRICS THRU 300-EXIT.
024600     PERFORM 400-WRITE-METRICS-BLOCK THRU 400-EXIT.
024700*
024800     PERFORM 110-READ-PARM-CARD THRU 110-EXIT.
024900*
025000 200-EXIT.
025100     EXIT.
025200*-------------------------------------------------------------*
025300 205-REWIND-TRANSACTIONS.
025400*-------------------------------------------------------------*
025500     CLOSE FIN-TRANSACTION-FILE.
025600     OPEN INPUT FIN-TRANSACTION-FILE.
025700     MOVE 'N' TO WS-TRAN-EOF-SW.
025800*
025900     IF WS-TRAN-STATUS NOT = '00'
026000         MOVE 'ERROR OPENING TRANSACTION FILE' TO WS-ERR-MSG
026100         PERFORM 950-ABEND THRU 950-EXIT
026200     END-IF.
026300*
026400 205-EXIT.
026500     EXIT.
026600*-------------------------------------------------------------*
026700 210-READ-TRANSACTION.
026800*-------------------------------------------------------------*
026900     READ FIN-TRANSACTION-FILE
027000         AT END
027100             SET WS-TRAN-EOF TO TRUE
027200     END-READ.
027300*
027400 210-EXIT.
027500     EXIT.
027600*-------------------------------------------------------------*
027700 220-SCAN-TRANSACTION.
027800*-------------------------------------------------------------*
027900     IF FIN-TRN-DATE (1:6) = FIN-PARM-CCYYMM
028000         PERFORM 230-ACCUMULATE-TRANSACTION THRU 230-EXIT
028100     END-IF.
028200*
028300     PERFORM 210-READ-TRANSACTION THRU 210-EXIT.
028400*
028500 220-EXIT.
028600     EXIT.
028700*-------------------------------------------------------------*
028800 230-ACCUMULATE-TRANSACTION.
028900*-------------------------------------------------------------*
029000     IF FIN-TRN-IS-INCOME
029100         ADD FIN-TRN-AMOUNT TO FIN-MET-TOTAL-INCOME
029200     ELSE
029300         ADD FIN-TRN-AMOUNT TO FIN-MET-TOTAL-EXPENSES
029400     END-IF.
029500*
029600 230-EXIT.
029700     EXIT.
029800*-------------------------------------------------------------*
029900 300-COMPUTE-METRICS.
030000*-------------------------------------------------------------*
030100     MOVE WS-REQ-CCYY TO FIN-MET-CCYY.
030200     MOVE WS-REQ-MM   TO FIN-MET-MM.
030300*
030400     COMPUTE FIN-MET-NET-CASH-FLOW =
030500         FIN-MET-TOTAL-INCOME - FIN-MET-TOTAL-EXPENSES.
030600*
030700     IF FIN-MET-TOTAL-INCOME > ZERO
030800         COMPUTE WS-SAVINGS-TEMP ROUNDED =
030900             (FIN-MET-TOTAL-INCOME - FIN-MET-TOTAL-EXPENSES)
031000             / FIN-MET-TOTAL-INCOME
031100         COMPUTE WS-EXPENSE-TEMP ROUNDED =
031200             FIN-MET-TOTAL-EXPENSES / FIN-MET-TOTAL-INCOME
031300         COMPUTE FIN-MET-SAVINGS-RATE = WS-SAVINGS-TEMP * 100
031400         COMPUTE FIN-MET-EXPENSE-RATIO = WS-EXPENSE-TEMP * 100
031500     ELSE
031600         MOVE ZERO TO FIN-MET-SAVINGS-RATE
031700         MOVE ZERO TO FIN-MET-EXPENSE-RATIO
031800     END-IF.
031900*
032000 300-EXIT.
032100     EXIT.
032200*-------------------------------------------------------------*
032300 400-WRITE-METRICS-BLOCK.
032400*-------------------------------------------------------------*
032500     MOVE FIN-MET-CCYY TO RPT-TITLE-CCYY.
032600     MOVE FIN-MET-MM   TO RPT-TITLE-MM.
032700     WRITE FIN-METRICS-LINE FROM FIN-RPT-TITLE.
032800*
032900     MOVE FIN-MET-TOTAL-INCOME TO RPT-INCOME-AMT.
033000     WRITE FIN-METRICS-LINE FROM FIN-RPT-INCOME-LINE.
033100*
033200     MOVE FIN-MET-TOTAL-EXPENSES TO RPT-EXPENSE-AMT.
033300     WRITE FIN-METRICS-LINE FROM FIN-RPT-EXPENSE-LINE.
033400*
033500     MOVE FIN-MET-NET-CASH-FLOW TO RPT-CASHFLOW-AMT.
033600     WRITE FIN-METRICS-LINE FROM FIN-RPT-CASHFLOW-LINE.
033700*
033800     MOVE FIN-MET-SAVINGS-RATE TO RPT-SAVINGS-PCT.
033900     WRITE FIN-METRICS-LINE FROM FIN-RPT-SAVINGS-LINE.
034000*
034100     MOVE FIN-MET-EXPENSE-RATIO TO RPT-RATIO-PCT.
034200     WRITE FIN-METRICS-LINE FROM FIN-RPT-RATIO-LINE.
034300*
034400     DISPLAY 'METRICS BLOCK WRITTEN FOR ' FIN-MET-CCYY '-'
034500             FIN-MET-MM.
034600*
034700 400-EXIT.
034800     EXIT.
034900*-------------------------------------------------------------*
035000 950-ABEND.
035100*-------------------------------------------------------------*
035200     DISPLAY '*** FINMET01 ABEND ***'.
035300     DISPLAY WS-ERR-MSG.
035400     MOVE 16 TO RETURN-CODE.
035500     STOP RUN.
035600*
035700 950-EXIT.
035800     EXIT.
035900*-------------------------------------------------------------*
036000 990-CLOSE-FILES.
036100*-------------------------------------------------------------*
036200     DISPLAY 'FINMET01 - CARDS PROCESSED: ' WS-CARD-COUNT.
036300     CLOSE FIN-METRIC-PARM-FILE.
036400     CLOSE FIN-TRANSACTION-FILE.
036500     CLOSE FIN-METRICS-RPT.
036600*
036700 990-EXIT.
036800     EXIT.
