000100*****************************************************************
000200* FINMETR.CPY
000300* AUTHOR:      P.D. SOUSA
000400* PURPOSE:     FINANCIAL-METRICS RESULT RECORD - HOLDS THE TOTALS
000500*            : ACCUMULATED BY THE MONTHLY METRICS REPORT AND RE-
000600*            : USED BY THE RECOMMENDATION ENGINE (SEE FINMET01.CBL
000700*            : AND FINREC01.CBL).
000800*****************************************************************
000900*----------------------------------------------------------------
001000* CHANGE LOG
001100*----------------------------------------------------------------
001200*  DATE       BY    REQUEST    DESCRIPTION
001300*  ---------  ----  ---------  -----------------------------------
001400*  08-01-1996 PDS   FIN-0071   ORIGINAL LAYOUT - INCOME/EXPENSE.
001500*  12-05-2003 CHW   FIN-0105   ADDED SAVINGS RATE, EXPENSE RATIO.
001600*  21-11-2016 NVR   FIN-0180   WIDENED RATE FIELDS TO V9(04) TO
001700*                              MATCH ROUND-HALF-UP TO 4 DECIMALS.
001800*----------------------------------------------------------------
001900*
002000 01  FIN-METRICS-RECORD.
002100*
002200     05  FIN-MET-CCYY             PIC 9(04).
002300     05  FIN-MET-MM               PIC 9(02).
002400*
002500     05  FIN-MET-TOTAL-INCOME     PIC S9(13)V99.
002600     05  FIN-MET-TOTAL-EXPENSES   PIC S9(13)V99.
002700     05  FIN-MET-NET-CASH-FLOW    PIC S9(13)V99.
002800*
002900*    PERCENTAGES, 4 DECIMAL PLACES, ROUND-HALF-UP. DISPLAYED x 100.
003000     05  FIN-MET-SAVINGS-RATE     PIC S9(05)V9(04).
003100     05  FIN-MET-EXPENSE-RATIO    PIC S9(05)V9(04).
003200*
003300*    REDEFINITION USED WHEN THE NET CASH FLOW IS EDITED ONTO THE
003400*    REPORT LINE WITH A TRAILING MINUS SIGN - SAME SPLIT-SIGN
003500*    EDITING TECHNIQUE USED ON THE INTRADAY DEDUCTION REPORT.
003600     05  FIN-MET-CASH-FLOW-SPLIT REDEFINES FIN-MET-NET-CASH-FLOW.
003700         10  FIN-MET-CF-SIGN      PIC S9.
003800         10  FIN-MET-CF-UNITS     PIC 9(12).
003900         10  FIN-MET-CF-CENTS     PIC 99.
004000*
004100     05  FILLER                   PIC X(05).
004200*
