000100*****************************************************************
000200* FINTRAN.CPY
000300* AUTHOR:      R. OKONKWO
000400* PURPOSE:     TRANSACTION RECORD LAYOUT - PERSONAL FINANCE
000500*            : TRACKING BATCH SUITE.  ONE RECORD PER POSTED
000600*            : INCOME OR EXPENSE ENTRY AGAINST AN ACCOUNT.
000700*****************************************************************
000800*----------------------------------------------------------------
000900* CHANGE LOG
001000*----------------------------------------------------------------
001100*  DATE       BY    REQUEST    DESCRIPTION
001200*  ---------  ----  ---------  -----------------------------------
001300*  14-04-1988 ROK   FIN-0002   ORIGINAL LAYOUT.
001400*  02-12-1990 ROK   FIN-0021   ADDED FIN-TRN-CATEGORY.
001500*  17-03-1994 LMT   FIN-0058   FIN-TRN-DATE WIDENED TO 9(08) FOR
001600*                              FULL CCYYMMDD (WAS YYMMDD).
001700*  29-11-1999 PDS   FIN-Y2K2   YEAR 2000 REMEDIATION - CONFIRMED
001800*                              FIN-TRN-DATE ALREADY STORES A FULL
001900*                              4-DIGIT CENTURY AND YEAR.
002000*  09-06-2004 CHW   FIN-0101   ADDED FIN-TRN-NOTES FOR IMPORTED
002100*                              STATEMENT ROWS CARRYING A FOREIGN
002200*                              CURRENCY MARKER.
002300*  23-01-2013 NVR   FIN-0160   ADDED 88-LEVELS FOR FIN-TRN-TYPE.
002400*  05-09-2019 NVR   FIN-0198   ADDED REDEFINES SPLITTING THE DATE
002500*                              INTO CCYY/MM/DD FOR THE MONTHLY
002600*                              METRICS AND BREAKDOWN SELECTION.
002700*----------------------------------------------------------------
002800*
002900 01  FIN-TRANSACTION-RECORD.
003000*
003100     05  FIN-TRN-ID               PIC 9(06).
003200*
003300*    USER THE TRANSACTION BELONGS TO - CARRIED FOR AUDIT, NOT USED
003400*    AS A SELECTION KEY BY ANY BATCH FLOW IN THIS SUITE.
003500     05  FIN-TRN-USER-ID          PIC 9(06).
003600*
003700*    ACCOUNT POSTED TO - MUST EXIST ON FIN-ACCOUNT-RECORD.
003800     05  FIN-TRN-ACCT-ID          PIC 9(06).
003900*
004000*    TRANSACTION DATE, CCYYMMDD.
004100     05  FIN-TRN-DATE             PIC 9(08).
004200*
004300*    REDEFINITION USED TO TEST A TRANSACTION AGAINST A CALENDAR
004400*    MONTH WITHOUT A SEPARATE INTERMEDIATE FIELD.
004500     05  FIN-TRN-DATE-PARTS REDEFINES FIN-TRN-DATE.
004600         10  FIN-TRN-CCYY         PIC 9(04).
004700         10  FIN-TRN-MM           PIC 9(02).
004800         10  FIN-TRN-DD           PIC 9(02).
004900*
005000     05  FIN-TRN-DESC             PIC X(40).
005100*
005200*    AMOUNT - ALWAYS POSITIVE, DIRECTION CARRIED IN FIN-TRN-TYPE.
005300     05  FIN-TRN-AMOUNT           PIC 9(13)V99.
005400*
005500     05  FIN-TRN-TYPE             PIC X(01).
005600         88  FIN-TRN-IS-INCOME         VALUE 'I'.
005700         88  FIN-TRN-IS-EXPENSE        VALUE 'E'.
005800*
005900*    CATEGORY DISPLAY NAME - "TEMPORARY" UNTIL RE-CATEGORIZED.
006000*    SEE FIN-CATEGORY-TABLE IN FINBRKD.CPY FOR THE VALID EXPENSE
006100*    LIST.
006200     05  FIN-TRN-CATEGORY         PIC X(20).
006300*
006400*    FREE-TEXT NOTES - E.G. "ORIGINAL CURRENCY: USD" FOR IMPORTED
006500*    STATEMENT ROWS POSTED IN A NON-HKD CURRENCY.
006600     05  FIN-TRN-NOTES            PIC X(40).
006700*
006800     05  FILLER                   PIC X(04).
006900*
