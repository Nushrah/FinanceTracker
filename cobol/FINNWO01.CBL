000100******************************************************************
000200* PROGRAM-ID: FINNWO01
000300* AUTHOR:     L.M. TAVARES
000400* PURPOSE:    NET WORTH CONSOLIDATION REPORT - FOR EACH TARGET
000500*           : CURRENCY ON THE PARAMETER CARD FILE, READ EVERY
000600*           : ACCOUNT, CONVERT ITS BALANCE TO THE TARGET CURRENCY
000700*           : AND REPORT THE CONSOLIDATED NET WORTH.
000800******************************************************************
000900*-----------------------------------------------------------------
001000* CHANGE LOG
001100*-----------------------------------------------------------------
001200*  DATE       BY    REQUEST    DESCRIPTION                  TAG
001300*  ---------  ----  ---------  ---------------------------  ----
001400*  22-02-1991 LMT   FIN-0034   ORIGINAL SINGLE-CURRENCY       NW01
001500*                              BALANCE LISTING (HKD ONLY.)
001600*  14-09-1993 LMT   FIN-0052   ADDED MULTI-CURRENCY ACCOUNTS  NW02
001700*                              AND THE FIXED RATE TABLE.
001800*  30-03-1999 PDS   FIN-Y2K6   YEAR 2000 REVIEW - NO DATE      NW03
001900*                              FIELDS READ BY THIS PROGRAM,
002000*                              NO CHANGE REQUIRED.
002100*  11-07-2002 CHW   FIN-0099   ADDED TARGET-CURRENCY PARAMETER NW04
002200*                              CARD IN PLACE OF THE COMPILE-
002300*                              TIME HKD CONSTANT.
002400*  14-02-2022 NVR   FIN-0208   ADDED CROSS-RATE DISPLAY TO THE NW05
002500*                              ACCOUNT LINE PER AUDIT REQUEST.
002600******************************************************************
002700 IDENTIFICATION DIVISION.
002800*
002900 PROGRAM-ID.      FINNWO01.
003000 AUTHOR.          L.M. TAVARES.
003100 INSTALLATION.    TREASURY SYSTEMS - BATCH FINANCE.
003200 DATE-WRITTEN.    22-02-1991.
003300 DATE-COMPILED.
003400 SECURITY.        UNCLASSIFIED - INTERNAL BATCH ONLY.
003500*
003600 ENVIRONMENT DIVISION.
003700*
003800 CONFIGURATION SECTION.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100*
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400*
004500     SELECT FIN-NETWORTH-PARM-FILE ASSIGN TO NWOPARM
004600         ORGANIZATION IS LINE SEQUENTIAL
004700         FILE STATUS  IS  WS-PARM-STATUS.
004800*
004900     SELECT FIN-ACCOUNT-FILE ASSIGN TO ACCTMSTR
005000         ORGANIZATION IS INDEXED
005100         ACCESS MODE  IS SEQUENTIAL
005200         RECORD KEY   IS FIN-ACCT-ID
005300         FILE STATUS  IS  WS-ACCT-STATUS.
005400*
005500     SELECT FIN-NETWORTH-RPT ASSIGN TO NWORPT
005600         ORGANIZATION IS SEQUENTIAL
005700         FILE STATUS  IS  WS-RPT-STATUS.
005800*
005900 DATA DIVISION.
006000*
006100 FILE SECTION.
006200*
006300 FD  FIN-NETWORTH-PARM-FILE
006400     RECORD CONTAINS 20 CHARACTERS
006500     RECORDING MODE IS F.
006600 01  FIN-NWO-PARM-RECORD.
006700     05  FIN-NWO-TARGET-CCY      PIC X(03).
006800     05  FILLER                  PIC X(17).
006900*
007000 FD  FIN-ACCOUNT-FILE.
007100 COPY FINACCT.
007200*
007300 FD  FIN-NETWORTH-RPT
007400     RECORD CONTAINS 96 CHARACTERS
007500     RECORDING MODE IS F.
007600 01  FIN-NETWORTH-LINE            PIC X(96).
007700*
007800 WORKING-STORAGE SECTION.
007900*
008000 01  SYSTEM-DATE-AND-TIME.
008100     05  CURRENT-DATE.
008200         10  CURRENT-CCYY         PIC 9(04).
008300         10  CURRENT-MONTH        PIC 9(02).
008400         10  CURRENT-DAY          PIC 9(02).
008500     05  CURRENT-TIME.
008600         10  CURRENT-HOUR         PIC 9(02).
008700         10  CURRENT-MINUTE       PIC 9(02).
008800         10  CURRENT-SECOND       PIC 9(02).
008900         10  CURRENT-HNDSEC       PIC 9(02).
009000*
009100 01  WS-FIELDS.
009200     05  WS-PARM-STATUS           PIC X(02) VALUE SPACES.
009300     05  WS-ACCT-STATUS           PIC X(02) VALUE SPACES.
009400     05  WS-RPT-STATUS            PIC X(02) VALUE SPACES.
009500     05  WS-PARM-EOF-SW           PIC X(01) VALUE 'N'.
009600         88  WS-PARM-EOF                    VALUE 'Y'.
009700     05  WS-ACCT-EOF-SW           PIC X(01) VALUE 'N'.
009800         88  WS-ACCT-EOF                    VALUE 'Y'.
009900     05  WS-CARD-COUNT            PIC 9(03) COMP VALUE ZERO.
010000     05  WS-ACCT-COUNT            PIC 9(05) COMP VALUE ZERO.
010100*
010200 01  WS-TARGET-CCY                PIC X(03).
010300*
010400*    FIXED RATE TABLE - LOADED FROM FIN-RATE-VALUES EACH RUN
010500*    SINCE THE OCCURS TABLE CARRIES NO VALUE CLAUSES OF ITS OWN.
010600 COPY FINRATE.
010700*
010800 01  WS-RATE-LOAD-SUB             PIC 9(01) COMP.
010900*
011000*    WORK FIELDS FOR THE CURRENCY-CONVERSION AND CROSS-RATE
011100*    PARAGRAPHS - SEE FIN-0052 AND FIN-0208.
011200 01  WS-CONVERT-WORK.
011300     05  WS-SRC-RATE-SUB          PIC 9(01) COMP VALUE ZERO.
011400     05  WS-TGT-RATE-SUB          PIC 9(01) COMP VALUE ZERO.
011500     05  WS-SRC-RATE              PIC 9(03)V9(06).
011600     05  WS-TGT-RATE              PIC 9(03)V9(06).
011700     05  WS-AMOUNT-IN-HKD         PIC S9(13)V9(06).
011800     05  WS-CONVERTED-AMT         PIC S9(13)V99.
011900     05  WS-CROSS-RATE            PIC 9(03)V9(06).
012000*
012100 01  WS-TOTAL-NET-WORTH           PIC S9(13)V99.
012200*
012300*    STANDALONE ABEND-MESSAGE SCALAR.
012400 77  WS-ERR-MSG                   PIC X(60).
012500*
012600*    REPORT LINE LAYOUTS - ONE GROUP PER PRINTED LINE, MOVED
012700*    INTO FIN-NETWORTH-LINE BEFORE EACH WRITE.
012800 01  FIN-RPT-TITLE-LINE.
012900     05  FILLER                   PIC X(31) VALUE
013000                                   'NET WORTH CONSOLIDATION REPORT'.
013100     05  FILLER                   PIC X(01) VALUE SPACE.
013200     05  FILLER                   PIC X(12) VALUE 'TARGET CCY: '.
013300     05  RPT-TITLE-CCY            PIC X(03).
013400     05  FILLER                   PIC X(49) VALUE SPACES.
013500*
013600 01  FIN-RPT-ACCOUNT-LINE.
013700     05  FILLER                   PIC X(02) VALUE SPACES.
013800     05  RPT-ACCT-NAME            PIC X(30).
013900     05  FILLER                   PIC X(02) VALUE SPACES.
014000     05  RPT-ACCT-BAL             PIC Z,ZZZ,ZZZ,ZZZ,ZZZ.99-.
014100     05  FILLER                   PIC X(02) VALUE SPACES.
014200     05  RPT-ACCT-CCY             PIC X(03).
014300     05  FILLER                   PIC X(02) VALUE SPACES.
014400     05  RPT-ACCT-CONV            PIC Z,ZZZ,ZZZ,ZZZ,ZZZ.99-.
014500     05  FILLER                   PIC X(13) VALUE SPACES.
014600*
014700 01  FIN-RPT-TOTAL-LINE.
014800     05  FILLER                   PIC X(19) VALUE
014900                                   'TOTAL NET WORTH IN '.
015000     05  RPT-TOTAL-CCY            PIC X(03).
015100     05  FILLER                   PIC X(02) VALUE ': '.
015200     05  RPT-TOTAL-AMT            PIC Z,ZZZ,ZZZ,ZZZ,ZZZ.99-.
015300     05  FILLER                   PIC X(51) VALUE SPACES.
015400*
015500 PROCEDURE DIVISION.
015600*
015700 000-PRODUCE-NETWORTH.
015800*
015900     ACCEPT CURRENT-DATE FROM DATE.
016000     ACCEPT CURRENT-TIME FROM TIME.
016100*
016200     DISPLAY '***************************************'.
016300     DISPLAY 'FINNWO01 - NET WORTH CONSOLIDATION'.
016400     DISPLAY 'RUN DATE: ' CURRENT-MONTH '/' CURRENT-DAY '/'
016500             CURRENT-CCYY.
016600     DISPLAY '***************************************'.
016700*
016800     PERFORM 100-OPEN-FILES THRU 100-EXIT.
016900     PERFORM 120-LOAD-RATE-TABLE THRU 120-EXIT.
017000*
017100     PERFORM 110-READ-PARM-CARD THRU 110-EXIT.
017200     PERFORM 200-PROCESS-ONE-REQUEST THRU 200-EXIT
017300         UNTIL WS-PARM-EOF.
017400*
017500     PERFORM 990-CLOSE-FILES THRU 990-EXIT.
017600*
017700     STOP RUN.
017800*
017900 000-EXIT.
018000     EXIT.
018100*-------------------------------------------------------------*
018200 100-OPEN-FILES.
018300*-------------------------------------------------------------*
018400     OPEN INPUT  FIN-NETWORTH-PARM-FILE.
018500     OPEN OUTPUT FIN-NETWORTH-RPT.
018600*
018700     IF WS-PARM-STATUS NOT = '00'
018800         MOVE 'ERROR OPENING PARAMETER CARD FILE' TO WS-ERR-MSG
018900         PERFORM 950-ABEND THRU 950-EXIT
019000     END-IF.
019100*
019200 100-EXIT.
019300     EXIT.
019400*-------------------------------------------------------------*
019500 110-READ-PARM-CARD.
019600*-------------------------------------------------------------*
019700     READ FIN-NETWORTH-PARM-FILE
019800         AT END
019900             SET WS-PARM-EOF TO TRUE
020000     END-READ.
020100*
020200     IF NOT WS-PARM-EOF
020300         ADD 1 TO WS-CARD-COUNT
020400         MOVE FIN-NWO-TARGET-CCY TO WS-TARGET-CCY
020500     END-IF.
020600*
020700 110-EXIT.
020800     EXIT.
020900*-------------------------------------------------------------*
021000 120-LOAD-RATE-TABLE.
021100*-------------------------------------------------------------*
021200*    FIN-RATE-VALUES CARRIES THE VALUE CLAUSES, FIN-RATE-TABLE
021300*    IS WHAT THE LOOKUP PARAGRAPH SEARCHES - COPY ONE ROW AT A
021400*    TIME, SUBSCRIPT BY SUBSCRIPT (FIN-0052).
021500     MOVE 1 TO WS-RATE-LOAD-SUB.
021600     PERFORM 125-LOAD-ONE-RATE THRU 125-EXIT
021700         VARYING WS-RATE-LOAD-SUB FROM 1 BY 1
021800         UNTIL WS-RATE-LOAD-SUB > 5.
021900*
022000 120-EXIT.
022100     EXIT.
022200*-------------------------------------------------------------*
022300 125-LOAD-ONE-RATE.
022400*-------------------------------------------------------------*
022500     MOVE FIN-RATE-LOAD-CCY (WS-RATE-LOAD-SUB)
022600         TO FIN-RATE-CCY (WS-RATE-LOAD-SUB).
022700     MOVE FIN-RATE-LOAD-HKD (WS-RATE-LOAD-SUB)
022800         TO FIN-RATE-TO-HKD (WS-RATE-LOAD-SUB).
022900*
023000 125-EXIT.
023100     EXIT.
023200*-------------------------------------------------------------*
023300 200-PROCESS-ONE-REQUEST.
023400*-------------------------------------------------------------*
023500     MOVE ZERO TO WS-TOTAL-NET-WORTH.
023600     MOVE ZERO TO WS-ACCT-COUNT.
023700*
023800     MOVE WS-TARGET-CCY TO RPT-TITLE-CCY.
023900     WRITE FIN-NETWORTH-LINE FROM FIN-RPT-TITLE-LINE.
024000*
024100     PERFORM 205-REWIND-ACCOUNTS THRU 205-EXIT.
024200*
024300     PERFORM 210-READ-ACCOUNT THRU 210-EXIT.
024400     PERFORM 220-SCAN-ACCOUNT THRU 220-EXIT
024500         UNTIL WS-ACCT-EOF.
024600*
024700     PERFORM 420-WRITE-TOTAL-LINE THRU 420-EXIT.
024800*
024900     PERFORM 110-READ-PARM-CARD THRU 110-EXIT.
025000*
025100 200-EXIT.
025200     EXIT.
025300*-------------------------------------------------------------*
025400 205-REWIND-ACCOUNTS.
025500*-------------------------------------------------------------*
025600     CLOSE FIN-ACCOUNT-FILE.
025700     OPEN INPUT FIN-ACCOUNT-FILE.
025800     MOVE 'N' TO WS-ACCT-EOF-SW.
025900*
026000     IF WS-ACCT-STATUS NOT = '00'
026100         MOVE 'ERROR OPENING ACCOUNT MASTER FILE' TO WS-ERR-MSG
026200         PERFORM 950-ABEND THRU 950-EXIT
026300     END-IF.
026400*
026500 205-EXIT.
026600     EXIT.
026700*-------------------------------------------------------------*
026800 210-READ-ACCOUNT.
026900*-------------------------------------------------------------*
027000     READ FIN-ACCOUNT-FILE
027100         AT END
027200             SET WS-ACCT-EOF TO TRUE
027300     END-READ.
027400*
027500 210-EXIT.
027600     EXIT.
027700*-------------------------------------------------------------*
027800 220-SCAN-ACCOUNT.
027900*-------------------------------------------------------------*
028000     ADD 1 TO WS-ACCT-COUNT.
028100*
028200     PERFORM 300-CONVERT-TO-TARGET THRU 300-EXIT.
028300     PERFORM 410-CROSS-RATE THRU 410-EXIT.
028400*
028500     ADD WS-CONVERTED-AMT TO WS-TOTAL-NET-WORTH.
028600*
028700     PERFORM 400-WRITE-ACCOUNT-LINE THRU 400-EXIT.
028800*
028900     PERFORM 210-READ-ACCOUNT THRU 210-EXIT.
029000*
029100 220-EXIT.
029200     EXIT.
029300*-------------------------------------------------------------*
029400 300-CONVERT-TO-TARGET.
029500*-------------------------------------------------------------*
029600*    SAME-CURRENCY ACCOUNTS PASS THROUGH UNCHANGED (FIN-0052).
029700     IF FIN-ACCT-CURRENCY = WS-TARGET-CCY
029800         MOVE FIN-ACCT-BALANCE TO WS-CONVERTED-AMT
029900     ELSE
030000         PERFORM 320-FIND-SOURCE-RATE THRU 320-EXIT
030100         PERFORM 330-FIND-TARGET-RATE THRU 330-EXIT
030200*
030300         COMPUTE WS-AMOUNT-IN-HKD =
030400             FIN-ACCT-BALANCE * WS-SRC-RATE
030500         COMPUTE WS-CONVERTED-AMT ROUNDED =
030600             WS-AMOUNT-IN-HKD / WS-TGT-RATE
030700     END-IF.
030800*
030900 300-EXIT.
031000     EXIT.
031100*-------------------------------------------------------------*
031200 320-FIND-SOURCE-RATE.
031300*-------------------------------------------------------------*
031400     MOVE ZERO TO WS-SRC-RATE-SUB.
031500     PERFORM 325-MATCH-SOURCE-CCY THRU 325-EXIT
031600         VARYING FIN-RATE-IDX FROM 1 BY 1
031700         UNTIL FIN-RATE-IDX > 5 OR WS-SRC-RATE-SUB > ZERO.
031800*
031900     IF WS-SRC-RATE-SUB = ZERO
032000         MOVE 'UNSUPPORTED SOURCE CURRENCY CODE' TO WS-ERR-MSG
032100         PERFORM 950-ABEND THRU 950-EXIT
032200     END-IF.
032300*
032400     MOVE FIN-RATE-TO-HKD (WS-SRC-RATE-SUB) TO WS-SRC-RATE.
032500*
032600 320-EXIT.
032700     EXIT.
032800*-------------------------------------------------------------*
032900 325-MATCH-SOURCE-CCY.
033000*-------------------------------------------------------------*
033100     IF FIN-RATE-CCY (FIN-RATE-IDX) = FIN-ACCT-CURRENCY
033200         MOVE FIN-RATE-IDX TO WS-SRC-RATE-SUB
033300     END-IF.
033400*
033500 325-EXIT.
033600     EXIT.
033700*-------------------------------------------------------------*
033800 330-FIND-TARGET-RATE.
033900*-------------------------------------------------------------*
034000     MOVE ZERO TO WS-TGT-RATE-SUB.
034100     PERFORM 335-MATCH-TARGET-CCY THRU 335-EXIT
034200         VARYING FIN-RATE-IDX FROM 1 BY 1
034300         UNTIL FIN-RATE-IDX > 5 OR WS-TGT-RATE-SUB > ZERO.
034400*
034500     IF WS-TGT-RATE-SUB = ZERO
034600         MOVE 'UNSUPPORTED TARGET CURRENCY CODE' TO WS-ERR-MSG
034700         PERFORM 950-ABEND THRU 950-EXIT
034800     END-IF.
034900*
035000     MOVE FIN-RATE-TO-HKD (WS-TGT-RATE-SUB) TO WS-TGT-RATE.
035100*
035200 330-EXIT.
035300     EXIT.
035400*-------------------------------------------------------------*
035500 335-MATCH-TARGET-CCY.
035600*-------------------------------------------------------------*
035700     IF FIN-RATE-CCY (FIN-RATE-IDX) = WS-TARGET-CCY
035800         MOVE FIN-RATE-IDX TO WS-TGT-RATE-SUB
035900     END-IF.
036000*
036100 335-EXIT.
036200     EXIT.
036300*-------------------------------------------------------------*
036400 400-WRITE-ACCOUNT-LINE.
036500*-------------------------------------------------------------*
036600     MOVE FIN-ACCT-NAME     TO RPT-ACCT-NAME.
036700     MOVE FIN-ACCT-BALANCE  TO RPT-ACCT-BAL.
036800     MOVE FIN-ACCT-CURRENCY TO RPT-ACCT-CCY.
036900     MOVE WS-CONVERTED-AMT  TO RPT-ACCT-CONV.
037000     WRITE FIN-NETWORTH-LINE FROM FIN-RPT-ACCOUNT-LINE.
037100*
037200 400-EXIT.
037300     EXIT.
037400*-------------------------------------------------------------*
037500 410-CROSS-RATE.
037600*-------------------------------------------------------------*
037700*    CROSS RATE = TARGET RATE / SOURCE RATE, HALF-UP TO SIX
037800*    DECIMALS, ONE WHEN THE CODES ARE EQUAL (FIN-0208).  KEPT
037900*    FOR THE AUDIT TRAIL EVEN THOUGH THE PRINTED LINE DOES NOT
038000*    CARRY IT.
038100     IF FIN-ACCT-CURRENCY = WS-TARGET-CCY
038200         MOVE 1.000000 TO WS-CROSS-RATE
038300     ELSE
038400         COMPUTE WS-CROSS-RATE ROUNDED =
038500             WS-TGT-RATE / WS-SRC-RATE
038600     END-IF.
038700*
038800 410-EXIT.
038900     EXIT.
039000*-------------------------------------------------------------*
039100 420-WRITE-TOTAL-LINE.
039200*-------------------------------------------------------------*
039300     MOVE WS-TARGET-CCY      TO RPT-TOTAL-CCY.
039400     MOVE WS-TOTAL-NET-WORTH TO RPT-TOTAL-AMT.
039500     WRITE FIN-NETWORTH-LINE FROM FIN-RPT-TOTAL-LINE.
039600*
039700     DISPLAY 'NET WORTH BLOCK WRITTEN FOR ' WS-TARGET-CCY
039800             ' - ACCOUNTS: ' WS-ACCT-COUNT.
039900*
040000 420-EXIT.
040100     EXIT.
040200*-------------------------------------------------------------*
040300 950-ABEND.
040400*-------------------------------------------------------------*
040500     DISPLAY '*** FINNWO01 ABEND ***'.
040600     DISPLAY WS-ERR-MSG.
040700     MOVE 16 TO RETURN-CODE.
040800     STOP RUN.
040900*
041000 950-EXIT.
041100     EXIT.
041200*-------------------------------------------------------------*
041300 990-CLOSE-FILES.
041400*-------------------------------------------------------------*
041500     DISPLAY 'FINNWO01 - CARDS PROCESSED: ' WS-CARD-COUNT.
041600     CLOSE FIN-NETWORTH-PARM-FILE.
041700     CLOSE FIN-ACCOUNT-FILE.
041800     CLOSE FIN-NETWORTH-RPT.
041900*
042000 990-EXIT.
042100     EXIT.
